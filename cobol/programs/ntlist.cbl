000100**************************************************************
000110*                                                             *
000120*            Food Catalog Listing Program - Report Writer    *
000130*                                                             *
000140**************************************************************
000150*
000160 identification          division.
000170*================================
000180*
000190      program-id.         ntlist.
000200*
000210*    Author.              N W Tranter, 07/02/86.
000220*    Installation.        Applewood Computers - Dining Systems.
000230*    Date-Written.        07/02/86.
000240*    Date-Compiled.
000250*    Security.            Copyright (C) 1986-2026, N W Tranter.
000260*                          Distributed under the GNU General
000270*                          Public License. See file COPYING.
000280*
000290*    Remarks.             Sorted catalog listings - reads FOODS
000300*                          once, prints four Report Writer
000310*                          sections off the one table: protein
000320*                          desc, carbs desc, fat desc, and the
000330*                          vegan-available list ascending by
000340*                          name.
000350*
000360*    Version.             See Prog-Name in WS.
000370*
000380*    Called Modules.      None.
000390*    Functions Used.      None - no intrinsic FUNCTIONs.
000400*
000410*    Files used:
000420*                         FOODS    - catalog file, input.
000430*                         CATLIST  - printed listing, output.
000440*
000450*    Error messages used.
000460*                         NL001.
000470*
000480* Changes:
000490* 07/02/86 nwt - 1.0.00 Created - catalog listings split off
000500*                       from the old single-report idea, kept
000510*                       on the Report Writer side like vacprint.
000520* 19/09/91 rjp - 1.0.01 Selection sort widened to 200 rows to
000530*                       match the loader's table size.
000540* 23/11/98 nwt - 1.0.02 Y2K - no date fields on this file,
000550*                       checked & signed off only.
000560* 04/06/08 smc - 1.0.03 Available listing now skips items with
000570*                       blank serving text - was printing spaces.
000580* 17/02/26 nwt - 1.1.00 Rebuilt onto the Report Writer FD for
000590*                       the catalog listing, adds control
000600*                       breaks per listing instead of 4 runs.
000610*
000620*************************************************************
000630*
000640* Copyright Notice.
000650*
000660* This program is part of the Applewood Computers Dining Systems
000670* suite and is Copyright (c) N W Tranter, 1986-2026 and later.
000680* Distributed under the GNU General Public License v3 or later,
000690* for personal and in-business usage only, no resale or hire.
000700*
000710*************************************************************
000720*
000730 environment             division.
000740*================================
000750*
000760 copy  "envdiv.cob".
000770 special-names.
000780       C01 is TOP-OF-FORM.
000790*
000800 input-output            section.
000810 file-control.
000820 copy  "selfoods.cob".
000830 copy  "selctlg.cob".
000840*
000850 data                    division.
000860*================================
000870*
000880 file section.
000890*
000900 copy  "fdfoods.cob".
000910 copy  "fdctlg.cob".
000920*
000930 working-storage section.
000940*-----------------------
000950 77  Prog-Name           pic x(17) value "NTLIST  (1.1.00)".
000960*
000970 copy  "wscatlg.cob".
000980 copy  "wsfnctn.cob".
000990*
001000 01  WS-File-Status.
001010     03  FD-Foods-Status      pic xx.
001020     03  LS-Print-Status      pic xx.
001030     03  filler               pic x(4).
001040*
001050 01  WS-Switches.
001060     03  WS-Foods-Eof         pic x      value "N".
001070     03  filler               pic x(7).
001080*
001090 01  NL001                    pic x(40) value
001100     "NL001 FOODS file will not open         ".
001110*
001120*  List-code drives the Report Writer control break - 1
001130*  protein desc, 2 carbs desc, 3 fat desc, 4 available asc.
001140*
001150 01  WS-List-Control.
001160     03  WS-List-Code         pic 9      comp.
001170     03  WS-List-Name         pic x(30).
001180     03  filler               pic x(8).
001190 01  WS-List-Raw-View redefines WS-List-Control.
001200     03  filler               pic x(39).
001210*
001220 01  WS-List-Name-Group.
001230     03  WS-List-Name-1       pic x(30)
001240         value "Sorted By Protein (Desc)     ".
001250     03  WS-List-Name-2       pic x(30)
001260         value "Sorted By Carbs (Desc)       ".
001270     03  WS-List-Name-3       pic x(30)
001280         value "Sorted By Fat (Desc)         ".
001290     03  WS-List-Name-4       pic x(30)
001300         value "Vegan Items Available (Asc)  ".
001310     03  filler               pic x(1).
001320 01  WS-List-Name-Tbl redefines WS-List-Name-Group.
001330     03  WS-List-Name-Entry   pic x(30) occurs 4.
001340     03  filler               pic x(1).
001350*
001360*  Sort work - selection sort builds the row order into this
001370*  index table, read off by the print loop.  No SORT verb used,
001380*  same habit as Ab040-Rank-By-Density in ntmeal.
001390*
001400 01  WS-Order-Group.
001410     03  WS-Order-Count       pic 9(3)  comp.
001420     03  WS-Order-Row         pic 9(3)  comp occurs 200.
001430 01  WS-Order-Tbl redefines WS-Order-Group.
001440     03  filler               pic x(4).
001450     03  filler               pic x(600).
001460*
001470 01  WS-Sort-Work.
001480     03  WS-Srt-Best-Idx      pic 9(3)  comp.
001490     03  WS-Srt-Scan-Pos      pic 9(3)  comp.
001500     03  WS-Srt-Best-Val      pic 9(5)v9(4) comp-3.
001510     03  WS-Srt-Best-Name     pic x(30).
001520     03  WS-Srt-Used          pic x     occurs 200.
001530     03  filler               pic x(6).
001540*
001550 report section.
001560*--------------
001570*
001580 RD  Ls-Catalog-Report
001590     control      is WS-List-Code
001600     page limit   is 60
001610     heading      1
001620     first detail 5
001630     last  detail 56.
001640*
001650 01  Ls-Page-Head      type page heading.
001660     03  line  1.
001670         05  col  1    pic x(17)   source Prog-Name.
001680         05  col 40    pic x(34)   value
001690             "Nutrition Tray - Catalog Listings".
001700         05  col 120   pic x(5)    value "Page ".
001710         05  col 126   pic zz9     source Page-Counter.
001720     03  line  3.
001730         05  col  1    pic x(18)   value "Item Name".
001740         05  col 35    pic x(10)   value "Calories".
001750         05  col 47    pic x(10)   value "Protein-g".
001760         05  col 59    pic x(10)   value "Carbs-g".
001770         05  col 71    pic x(10)   value "Fat-g".
001780         05  col 83    pic x(15)   value "Serving".
001790*
001800 01  Ls-List-Head      type control heading WS-List-Code.
001810     03  line + 2.
001820         05  col  1    pic x(30)   source WS-List-Name.
001830*
001840 01  Ls-Catalog-Detail type detail.
001850     03  line + 1.
001860         05  col  1    pic x(30)
001870             source Cat-Name     (WS-Srt-Best-Idx).
001880         05  col 35    pic zzz9.9
001890             source Cat-Cal      (WS-Srt-Best-Idx).
001900         05  col 47    pic zz9.9
001910             source Cat-Protein  (WS-Srt-Best-Idx).
001920         05  col 59    pic zz9.9
001930             source Cat-Carbs    (WS-Srt-Best-Idx).
001940         05  col 71    pic zz9.9
001950             source Cat-Fat      (WS-Srt-Best-Idx).
001960         05  col 83    pic x(15)
001970             source Cat-Serving  (WS-Srt-Best-Idx).
001980*
001990 01  type control footing WS-List-Code line plus 2.
002000     03  col  1    pic x(20)   value "Items Listed:".
002010     03  col 22    pic zzz9   source WS-Order-Count.
002020*
002030 procedure division.
002040*===================
002050*
002060 aa000-Main.
002070     perform  aa005-Open-Files.
002080     perform  aa010-Load-Foods  thru  aa010-Exit.
002090     initiate Ls-Catalog-Report.
002100     perform  ab020-Sort-By-Macro thru ab020-Exit.
002110     perform  ab030-List-Available thru ab030-Exit.
002120     terminate Ls-Catalog-Report.
002130     perform  aa900-Close-Files.
002140     stop     run.
002150*
002160 aa005-Open-Files.
002170     open     input  FD-Foods-File.
002180     if       FD-Foods-Status not = "00"
002190              display NL001 upon console
002200              move    "Y" to WS-Foods-Eof
002210     end-if.
002220     open     output LS-Print-File.
002230*
002240 aa900-Close-Files.
002250     close    FD-Foods-File LS-Print-File.
002260*
002270 aa010-Load-Foods.
002280     move     zero  to  WS-Catalog-Count.
002290     if       WS-Foods-Eof = "Y"
002300              go to aa010-Exit.
002310     perform  aa011-Read-One-Food until WS-Foods-Eof = "Y".
002320 aa010-Exit.
002330     exit.
002340*
002350 aa011-Read-One-Food.
002360     read     FD-Foods-File into
002370              WS-Catalog-Row (WS-Catalog-Count + 1)
002380              at end
002390              move "Y" to WS-Foods-Eof
002400              go to aa011-Exit
002410     end-read.
002420     if       Food-Name = spaces
002430              go to aa011-Exit.
002440     if       WS-Catalog-Count >= 200
002450              go to aa011-Exit.
002460     add      1 to WS-Catalog-Count.
002470     if       Cat-Serving (WS-Catalog-Count) = spaces
002480              move "1 serving" to Cat-Serving (WS-Catalog-Count).
002490 aa011-Exit.
002500     exit.
002510*
002520 ab020-Sort-By-Macro.
002530*
002540*  Runs the same descending selection sort three times, once
002550*  per macro, printing each listing's detail lines as it goes.
002560*
002570     move     1 to WS-List-Code.
002580     move     WS-List-Name-Entry (1) to WS-List-Name.
002590     perform  ab021-Build-Protein-Order thru ab021-Exit.
002600     perform  ab025-Print-Ordered-Rows  thru ab025-Exit.
002610     move     2 to WS-List-Code.
002620     move     WS-List-Name-Entry (2) to WS-List-Name.
002630     perform  ab022-Build-Carbs-Order   thru ab022-Exit.
002640     perform  ab025-Print-Ordered-Rows  thru ab025-Exit.
002650     move     3 to WS-List-Code.
002660     move     WS-List-Name-Entry (3) to WS-List-Name.
002670     perform  ab023-Build-Fat-Order     thru ab023-Exit.
002680     perform  ab025-Print-Ordered-Rows  thru ab025-Exit.
002690 ab020-Exit.
002700     exit.
002710*
002720 ab021-Build-Protein-Order.
002730     move     zero to WS-Order-Count.
002740     perform  ab028-Reset-Used-Flag thru ab028-Exit
002750              varying WS-Srt-Scan-Pos from 1 by 1
002760              until WS-Srt-Scan-Pos > 200.
002770     perform  ab021a-Pick-Next-Protein
002780              WS-Catalog-Count times.
002790 ab021-Exit.
002800     exit.
002810*
002820 ab021a-Pick-Next-Protein.
002830     move     zero to WS-Srt-Best-Idx.
002840     move     zero to WS-Srt-Best-Val.
002850     perform  ab021b-Test-One-Protein thru ab021b-Exit
002860              varying WS-Srt-Scan-Pos from 1 by 1
002870              until WS-Srt-Scan-Pos > WS-Catalog-Count.
002880     if       WS-Srt-Best-Idx = zero
002890              go to ab021a-Exit.
002900     move     "Y" to WS-Srt-Used (WS-Srt-Best-Idx).
002910     add      1 to WS-Order-Count.
002920     move     WS-Srt-Best-Idx to WS-Order-Row (WS-Order-Count).
002930 ab021a-Exit.
002940     exit.
002950*
002960 ab021b-Test-One-Protein.
002970     if       WS-Srt-Used (WS-Srt-Scan-Pos) not = "Y"
002980              and Cat-Protein (WS-Srt-Scan-Pos) > WS-Srt-Best-Val
002990              move Cat-Protein (WS-Srt-Scan-Pos)
003000                   to WS-Srt-Best-Val
003010              move WS-Srt-Scan-Pos to WS-Srt-Best-Idx.
003020 ab021b-Exit.
003030     exit.
003040*
003050 ab022-Build-Carbs-Order.
003060     move     zero to WS-Order-Count.
003070     perform  ab028-Reset-Used-Flag thru ab028-Exit
003080              varying WS-Srt-Scan-Pos from 1 by 1
003090              until WS-Srt-Scan-Pos > 200.
003100     perform  ab022a-Pick-Next-Carbs
003110              WS-Catalog-Count times.
003120 ab022-Exit.
003130     exit.
003140*
003150 ab022a-Pick-Next-Carbs.
003160     move     zero to WS-Srt-Best-Idx.
003170     move     zero to WS-Srt-Best-Val.
003180     perform  ab022b-Test-One-Carbs thru ab022b-Exit
003190              varying WS-Srt-Scan-Pos from 1 by 1
003200              until WS-Srt-Scan-Pos > WS-Catalog-Count.
003210     if       WS-Srt-Best-Idx = zero
003220              go to ab022a-Exit.
003230     move     "Y" to WS-Srt-Used (WS-Srt-Best-Idx).
003240     add      1 to WS-Order-Count.
003250     move     WS-Srt-Best-Idx to WS-Order-Row (WS-Order-Count).
003260 ab022a-Exit.
003270     exit.
003280*
003290 ab022b-Test-One-Carbs.
003300     if       WS-Srt-Used (WS-Srt-Scan-Pos) not = "Y"
003310              and Cat-Carbs (WS-Srt-Scan-Pos) > WS-Srt-Best-Val
003320              move Cat-Carbs (WS-Srt-Scan-Pos) to WS-Srt-Best-Val
003330              move WS-Srt-Scan-Pos to WS-Srt-Best-Idx.
003340 ab022b-Exit.
003350     exit.
003360*
003370 ab023-Build-Fat-Order.
003380     move     zero to WS-Order-Count.
003390     perform  ab028-Reset-Used-Flag thru ab028-Exit
003400              varying WS-Srt-Scan-Pos from 1 by 1
003410              until WS-Srt-Scan-Pos > 200.
003420     perform  ab023a-Pick-Next-Fat
003430              WS-Catalog-Count times.
003440 ab023-Exit.
003450     exit.
003460*
003470 ab023a-Pick-Next-Fat.
003480     move     zero to WS-Srt-Best-Idx.
003490     move     zero to WS-Srt-Best-Val.
003500     perform  ab023b-Test-One-Fat thru ab023b-Exit
003510              varying WS-Srt-Scan-Pos from 1 by 1
003520              until WS-Srt-Scan-Pos > WS-Catalog-Count.
003530     if       WS-Srt-Best-Idx = zero
003540              go to ab023a-Exit.
003550     move     "Y" to WS-Srt-Used (WS-Srt-Best-Idx).
003560     add      1 to WS-Order-Count.
003570     move     WS-Srt-Best-Idx to WS-Order-Row (WS-Order-Count).
003580 ab023a-Exit.
003590     exit.
003600*
003610 ab023b-Test-One-Fat.
003620     if       WS-Srt-Used (WS-Srt-Scan-Pos) not = "Y"
003630              and Cat-Fat (WS-Srt-Scan-Pos) > WS-Srt-Best-Val
003640              move Cat-Fat (WS-Srt-Scan-Pos) to WS-Srt-Best-Val
003650              move WS-Srt-Scan-Pos to WS-Srt-Best-Idx.
003660 ab023b-Exit.
003670     exit.
003680*
003690 ab028-Reset-Used-Flag.
003700     move     "N" to WS-Srt-Used (WS-Srt-Scan-Pos).
003710 ab028-Exit.
003720     exit.
003730*
003740 ab025-Print-Ordered-Rows.
003750     perform  ab026-Print-One-Row thru ab026-Exit
003760              varying WS-Srt-Scan-Pos from 1 by 1
003770              until WS-Srt-Scan-Pos > WS-Order-Count.
003780 ab025-Exit.
003790     exit.
003800*
003810 ab026-Print-One-Row.
003820     move     WS-Order-Row (WS-Srt-Scan-Pos) to WS-Srt-Best-Idx.
003830     generate Ls-Catalog-Detail.
003840 ab026-Exit.
003850     exit.
003860*
003870 ab030-List-Available.
003880*
003890*  Vegan-only availability list, ascending by name - lowest
003900*  unused name picked each pass, same selection-sort habit
003910*  turned the other way round (smallest wins, not biggest).
003920*
003930     move     4 to WS-List-Code.
003940     move     WS-List-Name-Entry (4) to WS-List-Name.
003950     move     zero to WS-Order-Count.
003960     perform  ab028-Reset-Used-Flag thru ab028-Exit
003970              varying WS-Srt-Scan-Pos from 1 by 1
003980              until WS-Srt-Scan-Pos > 200.
003990     perform  ab031-Flag-Ineligible thru ab031-Exit
004000              varying WS-Srt-Scan-Pos from 1 by 1
004010              until WS-Srt-Scan-Pos > WS-Catalog-Count.
004020     perform  ab032-Pick-Next-Name
004030              WS-Catalog-Count times.
004040     perform  ab025-Print-Ordered-Rows thru ab025-Exit.
004050 ab030-Exit.
004060     exit.
004070*
004080 ab031-Flag-Ineligible.
004090     if       Cat-Vegan (WS-Srt-Scan-Pos) not = "Y"
004100              or Cat-Serving (WS-Srt-Scan-Pos) = spaces
004110              move "Y" to WS-Srt-Used (WS-Srt-Scan-Pos).
004120 ab031-Exit.
004130     exit.
004140*
004150 ab032-Pick-Next-Name.
004160     move     zero to WS-Srt-Best-Idx.
004170     move     spaces to WS-Srt-Best-Name.
004180     perform  ab032a-Test-One-Name thru ab032a-Exit
004190              varying WS-Srt-Scan-Pos from 1 by 1
004200              until WS-Srt-Scan-Pos > WS-Catalog-Count.
004210     if       WS-Srt-Best-Idx = zero
004220              go to ab032-Exit.
004230     move     "Y" to WS-Srt-Used (WS-Srt-Best-Idx).
004240     add      1 to WS-Order-Count.
004250     move     WS-Srt-Best-Idx to WS-Order-Row (WS-Order-Count).
004260 ab032-Exit.
004270     exit.
004280*
004290 ab032a-Test-One-Name.
004300     if       WS-Srt-Used (WS-Srt-Scan-Pos) = "Y"
004310              go to ab032a-Exit.
004320     if       WS-Srt-Best-Idx not = zero
004330              and Cat-Name (WS-Srt-Scan-Pos)
004340                  not < WS-Srt-Best-Name
004350              go to ab032a-Exit.
004360     move     Cat-Name (WS-Srt-Scan-Pos) to WS-Srt-Best-Name.
004370     move     WS-Srt-Scan-Pos to WS-Srt-Best-Idx.
004380 ab032a-Exit.
004390     exit.
004400*
