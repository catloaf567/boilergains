000100*****************************************************************
000110*                                                                *
000120*              Demographics - Daily Needs Batch Engine          *
000130*         Computes Mifflin-St Jeor BMR, TDEE and daily          *
000140*         macro targets for each person on the file, and        *
000150*         the per-meal thirds the Tray-Line engine defaults     *
000160*         a request to when no goal is given.                   *
000170*                                                                *
000180*****************************************************************
000190*
000200 identification          division.
000210*================================
000220*
000230      program-id.         ntdemog.
000240*
000250*    Author.              N W Tranter, 05/02/86.
000260*    Installation.        Applewood Computers - Dining Systems.
000270*    Date-Written.        05/02/86.
000280*    Date-Compiled.
000290*    Security.            Copyright (C) 1986-2026, N W Tranter.
000300*                          Distributed under the GNU General
000310*                          Public License. See file COPYING.
000320*
000330*    Remarks.             Demographics batch - reads DEMOGRAPHICS,
000340*                          writes NEEDS plus the demographics
000350*                          report.  M/F persons get the Mifflin-
000360*                          St Jeor daily plan (variant A); N/U
000370*                          persons get the recommended-goals
000380*                          plan (variant B) off the same record.
000390*
000400*    Version.             See Prog-Name in WS.
000410*
000420*    Called Modules.      None.
000430*    Functions Used.      None - no intrinsic FUNCTIONs.
000440*
000450*    Files used:
000460*                         DEMOGRAPHICS - person file, input.
000470*                         NEEDS        - daily needs, output.
000480*                         DEMORPT      - printed report, output.
000490*
000500*    Error messages used.
000510*                         ND001 - ND003.
000520*
000530* Changes:
000540* 05/02/86 nwt - 1.0.00 Created alongside ntmeal for the new
000550*                       Tray-Line project.
000560* 18/04/87 nwt - 1.0.01 Age-60 protein floor dropped from this
000570*                       run - that belongs to the live counter
000580*                       lookup, not the overnight batch.
000590* 09/02/90 rjp - 1.0.02 Carbs/fat/fiber now worked from the
000600*                       unrounded TDEE, rounding only the
000610*                       printed/stored figures - was compounding
000620*                       a rounding error into the macro split.
000630* 14/11/98 nwt - 1.0.03 Y2K - no date fields stored on this file,
000640*                       checked & signed off only.
000650* 21/08/03 smc - 1.0.04 Error count now breaks out separately
000660*                       from processed count on the totals line.
000670* 17/02/11 nwt - 1.0.05 Migrated to Open Cobol, no source change
000680*                       needed other than the compile directives.
000690* 02/05/26 nwt - 1.1.00 Per-meal thirds added to NEEDS output,
000700*                       feeds ntmeal's default-goal lookup.
000710* 18/02/26 nwt - 1.2.00 N/U genders were being dropped as
000720*                       errors - the 1.0.01 note above only
000730*                       ever excused the age-60 floor, not the
000740*                       whole gender. Added the recommended-
000750*                       goals variant (Ab035) for N/U persons,
000760*                       wired Pm-Act-Mult-A/Pm-Prot-Factor-B/
000770*                       Pm-Min-Daily-*/Pm-Age60-Floor in from
000780*                       wsparam, and Wk-Rec-Bmr/Calories/
000790*                       Protein in from wsneeds - were sat
000800*                       declared and unused since 06/02/26.
000810*
000820******************************************************************
000830*
000840* Copyright Notice.
000850*
000860* This program is part of the Applewood Computers Dining Systems
000870* suite and is Copyright (c) N W Tranter, 1986-2026 and later.
000880* Distributed under the GNU General Public License v3 or later,
000890* for personal and in-business usage only, no resale or hire.
000900*
000910******************************************************************
000920*
000930 environment             division.
000940*================================
000950*
000960 copy  "envdiv.cob".
000970 special-names.
000980       C01 is TOP-OF-FORM.
000990*
001000 input-output            section.
001010 file-control.
001020 copy  "seldemo.cob".
001030 copy  "selneeds.cob".
001040 copy  "seldgrpt.cob".
001050*
001060 data                    division.
001070*================================
001080*
001090 file section.
001100*
001110 copy  "fddemo.cob".
001120 copy  "fdneeds.cob".
001130 copy  "fddgrpt.cob".
001140*
001150 working-storage section.
001160*-----------------------
001170 77  Prog-Name           pic x(17) value "NTDEMOG (1.1.00)".
001180*
001190 copy  "wsctotal.cob".
001200 copy  "wsparam.cob".
001210*
001220 01  WS-File-Status.
001230     03  DG-Demographics-Status   pic xx.
001240     03  DG-Needs-Status          pic xx.
001250     03  DG-Print-Status          pic xx.
001260     03  filler                   pic x(4).
001270*
001280 01  WS-Switches.
001290     03  WS-Demographics-Eof      pic x        value "N".
001300     03  WS-First-Line            pic x        value "Y".
001310     03  filler                   pic x(8).
001320*
001330*  Activity table - dropped from here 18/02/26, Pm-Act-Mult-A in
001340*  wsparam's Pm-Demographic-Params-Tbl redefines now carries the
001350*  S L M V X multipliers for both the Mifflin-St Jeor path and
001360*  the recommended-goals path below.
001370*
001380*  Work fields for the TDEE build-up - kept unrounded until the
001390*  macro split is done, per the 09/02/90 fix above.
001400*
001410 01  WS-Calc-Work.
001420     03  WS-Act-Idx            pic 9        comp.
001430     03  WS-Tdee-Raw           pic s9(6)v99  comp-3.
001440     03  WS-Bmr-Raw            pic s9(6)v99  comp-3.
001450     03  WS-Carbs-Raw          pic s9(5)v99  comp-3.
001460     03  WS-Fat-Raw            pic s9(5)v99  comp-3.
001470     03  WS-Fiber-Raw          pic s9(5)v99  comp-3.
001480     03  WS-Pro-Raw            pic s9(5)v99  comp-3.
001490     03  WS-Rec-Prot-Factor    pic 9v9       comp-3.
001500     03  filler                pic x(8).
001510*
001520 01  ND001                     pic x(40)    value
001530     "ND001 DEMOGRAPHICS file will not open  ".
001540 01  ND002                     pic x(40)    value
001550     "ND002 Invalid gender or activity code   ".
001560 01  ND003                     pic x(40)    value
001570     "ND003 NEEDS/DEMORPT file will not open  ".
001580*
001590 01  WS-Print-Area.
001600     03  WS-Print-Line         pic x(132).
001610 01  WS-Hdr-Redef redefines WS-Print-Area.
001620     03  Hd-Label              pic x(12).
001630     03  Hd-Person-Id          pic x(6).
001640     03  filler                pic x(2).
001650     03  Hd-Age-Lbl            pic x(6).
001660     03  Hd-Age                pic zz9.
001670     03  filler                pic x(2).
001680     03  Hd-Gender-Lbl         pic x(9).
001690     03  Hd-Gender              pic x.
001700     03  filler                pic x(2).
001710     03  Hd-Activity-Lbl       pic x(11).
001720     03  Hd-Activity            pic x.
001730     03  filler                pic x(77).
001740 01  WS-Plan-Redef redefines WS-Print-Area.
001750     03  Pl-Label              pic x(14).
001760     03  Pl-Value              pic zzzz9.9.
001770     03  filler                pic x(2).
001780     03  Pl-Mult               pic 9.999.
001790     03  filler                pic x(104).
001800*
001810 procedure division.
001820*===================
001830*
001840 aa000-Main.
001850     perform  aa005-Open-Files.
001860     perform  ab010-Process-One-Person thru ab010-Exit
001870              until WS-Demographics-Eof = "Y".
001880     perform  ac200-Print-Control-Totals thru ac200-Exit.
001890     perform  aa900-Close-Files.
001900     stop     run.
001910*
001920 aa005-Open-Files.
001930     open     input  DG-Demographics-File.
001940     if       DG-Demographics-Status not = "00"
001950              display ND001 upon console
001960              move    "Y" to WS-Demographics-Eof
001970     end-if.
001980     open     output DG-Needs-File.
001990     if       DG-Needs-Status not = "00"
002000              display ND003 upon console.
002010     open     output DG-Print-File.
002020     if       DG-Print-Status not = "00"
002030              display ND003 upon console.
002040*
002050 aa900-Close-Files.
002060     close    DG-Demographics-File DG-Needs-File DG-Print-File.
002070*
002080 ab010-Process-One-Person.
002090     read     DG-Demographics-File
002100              at end
002110              move "Y" to WS-Demographics-Eof
002120              go to ab010-Exit
002130     end-read.
002140     add      1 to CT-Dem-Processed.
002150     perform  ab020-Validate-Record.
002160     if       Dem-Valid = "N"
002170              display ND002 upon console
002180              add  1 to CT-Dem-In-Error
002190              go to ab010-Exit
002200     end-if.
002210     if       Dem-Gender = "M" or Dem-Gender = "F"
002220              perform ab030-Compute-Bmr
002230     else
002240              perform ab035-Compute-Recommended-Goals.
002250     perform  ab040-Compute-Macros.
002260     perform  ab050-Round-And-Move-Output.
002270     perform  ab060-Write-Needs-Record.
002280     perform  ac100-Print-Demographics-Report.
002290 ab010-Exit.
002300     exit.
002310*
002320 ab020-Validate-Record.
002330*
002340*  1.2.00 - N and U carry a person through same as M and F now,
002350*  the recommended-goals path picks them up in Ab035 below.
002360*  Range edits below are the recommended-goals validation rule,
002370*  applied across the board - no sense letting a mistyped age
002380*  of 999 or a negative weight through to either formula.
002390*
002400     move     "Y" to Dem-Valid.
002410     if       Dem-Gender not = "M" and Dem-Gender not = "F"
002420                        and Dem-Gender not = "N"
002430                        and Dem-Gender not = "U"
002440              move "N" to Dem-Valid
002450              go to ab020-Exit.
002460     if       Dem-Age = zero or Dem-Weight-Kg = zero
002470                        or Dem-Height-Cm = zero
002480              move "N" to Dem-Valid
002490              go to ab020-Exit.
002500     if       Dem-Age > 120 or Dem-Height-Cm > 260.0
002510                        or Dem-Weight-Kg > 350.0
002520              move "N" to Dem-Valid
002530              go to ab020-Exit.
002540     move     zero to WS-Act-Idx.
002550     if       Dem-Activity = "S"
002560              move 1 to WS-Act-Idx.
002570     if       Dem-Activity = "L"
002580              move 2 to WS-Act-Idx.
002590     if       Dem-Activity = "M"
002600              move 3 to WS-Act-Idx.
002610     if       Dem-Activity = "V"
002620              move 4 to WS-Act-Idx.
002630     if       Dem-Activity = "X"
002640              move 5 to WS-Act-Idx.
002650     if       WS-Act-Idx = zero
002660              move "N" to Dem-Valid.
002670 ab020-Exit.
002680     exit.
002690*
002700 ab030-Compute-Bmr.
002710*
002720*  Mifflin-St Jeor - gender offset carries the +5/-161 constant,
002730*  the rest of the formula is common to both genders.
002740*
002750     if       Dem-Gender = "M"
002760              move 5 to Dem-Gender-Offset
002770     else
002780              move -161 to Dem-Gender-Offset.
002790     compute  WS-Bmr-Raw =
002800              (10 * Dem-Weight-Kg) + (6.25 * Dem-Height-Cm)
002810              - (5 * Dem-Age) + Dem-Gender-Offset.
002820     move     Pm-Act-Mult-A (WS-Act-Idx) to Dem-Activity-Mult.
002830     compute  WS-Tdee-Raw = WS-Bmr-Raw * Dem-Activity-Mult.
002840     compute  WS-Pro-Raw = Dem-Weight-Kg * 1.0.
002850*
002860 ab035-Compute-Recommended-Goals.
002870*
002880*  Recommended-goals variant - N and U persons land here.  Offset
002890*  is -78 for both, wsparam's Pm-Min-Daily-* floor the results so
002900*  nobody is handed an implausibly low plan, and the protein
002910*  factor gets raised to Pm-Age60-Floor past age 60 same as the
002920*  request-defaults formula does on the web side.
002930*
002940     move     -78 to Dem-Gender-Offset.
002950     if       Dem-Gender = "M"
002960              move 5 to Dem-Gender-Offset.
002970     if       Dem-Gender = "F"
002980              move -161 to Dem-Gender-Offset.
002990     compute  Wk-Rec-Bmr =
003000              (10 * Dem-Weight-Kg) + (6.25 * Dem-Height-Cm)
003010              - (5 * Dem-Age) + Dem-Gender-Offset.
003020     move     Pm-Act-Mult-A (WS-Act-Idx) to Dem-Activity-Mult.
003030     compute  Wk-Rec-Calories = Wk-Rec-Bmr * Dem-Activity-Mult.
003040     if       Wk-Rec-Calories < Pm-Min-Daily-Calories
003050              move Pm-Min-Daily-Calories to Wk-Rec-Calories.
003060     move     Pm-Prot-Factor-B (WS-Act-Idx) to WS-Rec-Prot-Factor.
003070     if       Dem-Age >= 60
003080              and WS-Rec-Prot-Factor < Pm-Age60-Floor
003090              move Pm-Age60-Floor to WS-Rec-Prot-Factor.
003100     compute  Wk-Rec-Protein = Dem-Weight-Kg * WS-Rec-Prot-Factor.
003110     if       Wk-Rec-Protein < Pm-Min-Daily-Protein
003120              move Pm-Min-Daily-Protein to Wk-Rec-Protein.
003130     move     Wk-Rec-Bmr      to WS-Bmr-Raw.
003140     move     Wk-Rec-Calories to WS-Tdee-Raw.
003150     move     Wk-Rec-Protein  to WS-Pro-Raw.
003160*
003170 ab040-Compute-Macros.
003180     compute  WS-Carbs-Raw = (WS-Tdee-Raw * 0.50) / 4.
003190     compute  WS-Fat-Raw   = (WS-Tdee-Raw * 0.25) / 9.
003200     compute  WS-Fiber-Raw = (WS-Tdee-Raw / 1000) * 14.
003210*
003220 ab050-Round-And-Move-Output.
003230     move     Dem-Id to Nut-Id.
003240     compute  Nut-Bmr       rounded = WS-Bmr-Raw.
003250     compute  Nut-Calories  rounded = WS-Tdee-Raw.
003260     compute  Nut-Protein-G rounded = WS-Pro-Raw.
003270     compute  Nut-Carbs-G   rounded = WS-Carbs-Raw.
003280     compute  Nut-Fat-G     rounded = WS-Fat-Raw.
003290     compute  Nut-Fiber-G   rounded = WS-Fiber-Raw.
003300     compute  Nut-Meal-Cal  rounded = Nut-Calories / 3.
003310     compute  Nut-Meal-Pro  rounded = WS-Pro-Raw / 3.
003320*
003330 ab060-Write-Needs-Record.
003340     write    DG-Needs-Record.
003350*
003360 ac100-Print-Demographics-Report.
003370     move     spaces to WS-Print-Line.
003380     move     "Person:     " to Hd-Label.
003390     move     Dem-Id to Hd-Person-Id.
003400     move     "Age:" to Hd-Age-Lbl.
003410     move     Dem-Age to Hd-Age.
003420     move     "Gender:" to Hd-Gender-Lbl.
003430     move     Dem-Gender to Hd-Gender.
003440     move     "Activity:" to Hd-Activity-Lbl.
003450     move     Dem-Activity to Hd-Activity.
003460     if       WS-First-Line = "Y"
003470              write DG-Print-Line from WS-Print-Line
003480                    after advancing TOP-OF-FORM
003490              move "N" to WS-First-Line
003500     else
003510              write DG-Print-Line from WS-Print-Line
003520                    after advancing 2 lines
003530     end-if.
003540     move     spaces to WS-Print-Line.
003550     move     "  Multiplier:" to Pl-Label.
003560     move     Dem-Activity-Mult to Pl-Mult.
003570     write    DG-Print-Line from WS-Print-Line.
003580     move     spaces to WS-Print-Line.
003590     move     "  BMR kcal  :" to Pl-Label.
003600     move     Nut-Bmr to Pl-Value.
003610     write    DG-Print-Line from WS-Print-Line.
003620     move     spaces to WS-Print-Line.
003630     move     "  Calories  :" to Pl-Label.
003640     move     Nut-Calories to Pl-Value.
003650     write    DG-Print-Line from WS-Print-Line.
003660     move     spaces to WS-Print-Line.
003670     move     "  Protein-g :" to Pl-Label.
003680     move     Nut-Protein-G to Pl-Value.
003690     write    DG-Print-Line from WS-Print-Line.
003700     move     spaces to WS-Print-Line.
003710     move     "  Carbs-g   :" to Pl-Label.
003720     move     Nut-Carbs-G to Pl-Value.
003730     write    DG-Print-Line from WS-Print-Line.
003740     move     spaces to WS-Print-Line.
003750     move     "  Fat-g     :" to Pl-Label.
003760     move     Nut-Fat-G to Pl-Value.
003770     write    DG-Print-Line from WS-Print-Line.
003780     move     spaces to WS-Print-Line.
003790     move     "  Fiber-g   :" to Pl-Label.
003800     move     Nut-Fiber-G to Pl-Value.
003810     write    DG-Print-Line from WS-Print-Line.
003820*
003830 ac200-Print-Control-Totals.
003840     move     spaces to WS-Print-Line.
003850     write    DG-Print-Line from WS-Print-Line
003860              after advancing 2 lines.
003870     move     spaces to WS-Print-Line.
003880     move     "Persons processed    :" to WS-Print-Line (1:23).
003890     move     CT-Dem-Processed to WS-Print-Line (25:6).
003900     write    DG-Print-Line from WS-Print-Line.
003910     move     spaces to WS-Print-Line.
003920     move     "Persons in error     :" to WS-Print-Line (1:23).
003930     move     CT-Dem-In-Error to WS-Print-Line (25:6).
003940     write    DG-Print-Line from WS-Print-Line.
003950 ac200-Exit.
003960     exit.
003970*
