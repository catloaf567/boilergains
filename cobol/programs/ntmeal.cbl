000100*****************************************************************
000110*                                                                *
000120*              Meal Suggestion - Request Batch Engine           *
000130*         Loads the food catalog, applies diet rules and        *
000140*         searches combinations of items against a diner's      *
000150*         calorie / protein goals.                              *
000160*                                                                *
000170*****************************************************************
000180*
000190 identification          division.
000200*================================
000210*
000220      program-id.         ntmeal.
000230*
000240*    Author.              N W Tranter, 14/02/86.
000250*    Installation.        Applewood Computers - Dining Systems.
000260*    Date-Written.        14/02/86.
000270*    Date-Compiled.
000280*    Security.            Copyright (C) 1986-2026, N W Tranter.
000290*                          Distributed under the GNU General
000300*                          Public License. See file COPYING.
000310*
000320*    Remarks.             Tray-Line Meal Suggestion Engine.
000330*                          Reads FOODS catalog and REQUESTS,
000340*                          writes RESULTS plus the meal report.
000350*
000360*    Version.             See Prog-Name in WS.
000370*
000380*    Called Modules.      None.
000390*    Functions Used.      None - no intrinsic FUNCTIONs, all
000400*                          scanning and case folding hand rolled
000410*                          via wsfnctn.cob.
000420*
000430*    Files used:
000440*                         FOODS      - catalog, input.
000450*                         REQUESTS   - diner requests, input.
000460*                         NEEDS      - demographic defaults, in.
000470*                         RESULTS    - meal result, output.
000480*                         MEALRPT    - printed report, output.
000490*
000500*    Error messages used.
000510*                         NT001 - NT004.
000520*
000530* Changes:
000540* 14/02/86 nwt - 1.0.00 Created for the new Tray-Line project.
000550* 03/06/86 nwt - 1.0.01 Added pairing rule rejection, key item
000560*                       stand-alone test (400 kcal floor).
000570* 22/09/87 nwt - 1.0.02 Serving cap reduced to 1 svg for items
000580*                       over 20g protein per serving.
000590* 11/01/89 nwt - 1.0.03 Tolerance now relaxes .10/.20/.30 and
000600*                       stops at first band with a solution.
000610* 19/07/91 nwt          Alternatives window widened per dietitian
000620*                       request - +/- 10g protein, top 5.
000630* 30/03/94 nwt - 1.1.00 NEEDS file read for default goals when a
000640*                       request carries a zero calorie/protein
000650*                       goal - bridges off the demographics run.
000660* 12/11/98 nwt - 1.1.01 Y2K - catalog date stamps never stored
000670*                       here, nothing to fix, checked & signed
000680*                       off only.
000690* 24/05/02 rjp - 1.1.02 Fixed density divide by zero when a food
000700*                       item carries zero calories per serving.
000710* 09/10/06 smc - 1.1.03 Control totals widened, grand totals
000720*                       were truncating on large runs.
000730* 17/02/11 nwt - 1.1.04 Migrated to Open Cobol, no source change
000740*                       needed other than the compile directives.
000750* 02/05/26 nwt - 1.2.00 Request de-duplication made exact to the
000760*                       item-name set per the revised house rule.
000770* 16/02/26 nwt - 1.2.01 Allergen text now case folded before the
000780*                       scan - was missing a diner's allergy when
000790*                       the request carried mixed case text.
000800*
000810******************************************************************
000820*
000830* Copyright Notice.
000840*
000850* This program is part of the Applewood Computers Dining Systems
000860* suite and is Copyright (c) N W Tranter, 1986-2026 and later.
000870* Distributed under the GNU General Public License v3 or later,
000880* for personal and in-business usage only, no resale or hire.
000890*
000900******************************************************************
000910*
000920 environment             division.
000930*================================
000940*
000950 copy  "envdiv.cob".
000960 special-names.
000970       C01 is TOP-OF-FORM.
000980*
000990 input-output            section.
001000 file-control.
001010 copy  "selfoods.cob".
001020 copy  "selreqs.cob".
001030 copy  "selneeds.cob".
001040 copy  "selresult.cob".
001050 copy  "selmlrpt.cob".
001060*
001070 data                    division.
001080*================================
001090*
001100 file section.
001110*
001120 copy  "fdfoods.cob".
001130 copy  "fdreqs.cob".
001140 copy  "fdneeds.cob".
001150 copy  "fdresult.cob".
001160 copy  "fdmlrpt.cob".
001170*
001180 working-storage section.
001190*-----------------------
001200 77  Prog-Name           pic x(17) value "NTMEAL  (1.2.01)".
001210*
001220 copy  "wscatlg.cob".
001230 copy  "wspair.cob".
001240 copy  "wsexcl.cob".
001250 copy  "wsparam.cob".
001260 copy  "wsctotal.cob".
001270 copy  "wsfnctn.cob".
001280*
001290 01  WS-File-Status.
001300     03  FD-Foods-Status      pic xx.
001310     03  FD-Requests-Status   pic xx.
001320     03  DG-Needs-Status      pic xx.
001330     03  MR-Results-Status    pic xx.
001340     03  MR-Print-Status      pic xx.
001350     03  filler               pic x(2).
001360*
001370 01  WS-Switches.
001380     03  WS-Foods-Eof         pic x        value "N".
001390     03  WS-Requests-Eof      pic x        value "N".
001400     03  WS-Needs-Eof         pic x        value "N".
001410     03  filler               pic x(9).
001420*
001430*  Needs-file lookup table - loaded once, read only, gives the
001440*  meal defaults a request uses when its own goal is zero.
001450*
001460 01  WS-Needs-Lookup.
001470     03  WS-Needs-Count       pic 9(4)     comp.
001480     03  WS-Needs-Row         occurs 500.
001490         05  Nd-Id             pic x(6).
001500         05  Nd-Meal-Cal       pic 9(4).
001510         05  Nd-Meal-Pro       pic 9(3)v9.
001520     03  filler                pic x(8).
001530*
001540*  Current combination of ranked-table positions under test, and
001550*  the serving count / serving cap riding alongside each position.
001560*
001570 01  WS-Combo-Idx-Group.
001580     03  WS-Combo-I1           pic 99       comp.
001590     03  WS-Combo-I2           pic 99       comp.
001600     03  WS-Combo-I3           pic 99       comp.
001610     03  WS-Combo-I4           pic 99       comp.
001620     03  filler                pic x(1).
001630 01  WS-Combo-Idx-Tbl redefines WS-Combo-Idx-Group.
001640     03  WS-Combo-I            pic 99       comp  occurs 4.
001650     03  filler                pic x(1).
001660*
001670 01  WS-Serv-Group.
001680     03  WS-Serv-S1            pic 9        comp.
001690     03  WS-Serv-S2            pic 9        comp.
001700     03  WS-Serv-S3            pic 9        comp.
001710     03  WS-Serv-S4            pic 9        comp.
001720     03  filler                pic x(1).
001730 01  WS-Serv-Tbl redefines WS-Serv-Group.
001740     03  WS-Serv-S             pic 9        comp  occurs 4.
001750     03  filler                pic x(1).
001760*
001770 01  WS-Cap-Group.
001780     03  WS-Cap-C1             pic 9        comp.
001790     03  WS-Cap-C2             pic 9        comp.
001800     03  WS-Cap-C3             pic 9        comp.
001810     03  WS-Cap-C4             pic 9        comp.
001820     03  filler                pic x(1).
001830 01  WS-Cap-Tbl redefines WS-Cap-Group.
001840     03  WS-Cap-C              pic 9        comp  occurs 4.
001850     03  filler                pic x(1).
001860*
001870*  General purpose loop indices and flags.  WS-K/WS-J are kept
001880*  3 digits wide so the one pair can drive the small (4-item
001890*  combo) loops and the big (200-row catalog, 400-row pool)
001900*  loops alike without truncating.
001910*
001920 01  WS-Gen-Work.
001930     03  WS-K                  pic 9(3)     comp.
001940     03  WS-J                  pic 9(3)     comp.
001950     03  WS-R-Row              pic 9(3)     comp.
001960     03  WS-Find-Pos           pic 9(3)     comp.
001970     03  filler                pic x(4).
001980*
001990 01  WS-Combo-Work.
002000     03  WS-Combo-Size         pic 9        comp.
002010     03  WS-Combo-Done         pic x.
002020     03  WS-Serv-Done          pic x.
002030     03  WS-Carry-Done         pic x.
002040     03  WS-Subset-Found       pic x.
002050     03  WS-Pairs-Valid        pic x.
002060     03  WS-Combo-Cal          pic s9(7)v9   comp-3.
002070     03  WS-Combo-Pro          pic s9(6)v9   comp-3.
002080     03  WS-Combo-Fat          pic s9(6)v9   comp-3.
002090     03  WS-Combo-Carbs        pic s9(6)v9   comp-3.
002100     03  WS-Combo-Fiber        pic s9(6)v9   comp-3.
002110     03  WS-Combo-Score        pic s9v9(4)   comp-3.
002120     03  WS-Subset-Score       pic s9v9(4)   comp-3.
002130     03  WS-Delta-Cal          pic s9(7)v9   comp-3.
002140     03  WS-Delta-Pro          pic s9(6)v9   comp-3.
002150     03  WS-Cal-Divisor        pic s9(5)     comp-3.
002160     03  WS-Pro-Divisor        pic s9(4)     comp-3.
002170     03  filler                pic x(8).
002180*
002190*  Exclusion-token expansion scratch - own pointer, own flags,
002200*  kept apart from WS-K/WS-J so a Perform Varying on either of
002210*  those is never disturbed by a call into this block.
002220*
002230 01  WS-Excl-Work.
002240     03  WS-Unstr-Ptr          pic 99       comp.
002250     03  WS-Unstr-Done         pic x.
002260     03  WS-Excl-Matched       pic x.
002270     03  WS-Excl-Dup           pic x.
002280     03  WS-Append-Candidate   pic x(12).
002290     03  filler                pic x(6).
002300*
002310*  Pairing-rule scratch - its own position/flag fields, kept
002320*  apart from the combination-search indices for the same reason.
002330*
002340 01  WS-Pair-Work.
002350     03  WS-Combo-Pos          pic 9        comp.
002360     03  WS-Other-Pos          pic 9        comp.
002370     03  WS-Key-Combo-Pos      pic 9        comp.
002380     03  WS-Key-Present        pic x.
002390     03  WS-Companion-Present  pic x.
002400     03  filler                pic x(4).
002410*
002420*  One pool entry per distinct item-name set evaluated (the
002430*  lowest scoring serving assignment for that set - see ab053).
002440*
002450 01  WS-Pool-Work.
002460     03  WS-Pool-Count         pic 9(4)     comp.
002470     03  WS-Pool-Row           occurs 400.
002480         05  Pl-Item-Count      pic 9.
002490         05  Pl-Item            occurs 4.
002500             07  Pl-Item-Name    pic x(30).
002510             07  Pl-Item-Serv    pic 9.
002520         05  Pl-Cal             pic s9(7)v9  comp-3.
002530         05  Pl-Pro             pic s9(6)v9  comp-3.
002540         05  Pl-Fat             pic s9(6)v9  comp-3.
002550         05  Pl-Carbs           pic s9(6)v9  comp-3.
002560         05  Pl-Fiber           pic s9(6)v9  comp-3.
002570         05  Pl-Score           pic s9v9(4)  comp-3.
002580     03  filler                pic x(8).
002590*
002600 01  WS-Subset-Best.
002610     03  Sb-Item-Count         pic 9.
002620     03  Sb-Item               occurs 4.
002630         05  Sb-Item-Name       pic x(30).
002640         05  Sb-Item-Serv       pic 9.
002650     03  Sb-Cal                pic s9(7)v9   comp-3.
002660     03  Sb-Pro                pic s9(6)v9   comp-3.
002670     03  Sb-Fat                pic s9(6)v9   comp-3.
002680     03  Sb-Carbs              pic s9(6)v9   comp-3.
002690     03  Sb-Fiber              pic s9(6)v9   comp-3.
002700     03  filler                pic x(2).
002710*
002720 01  WS-Best-Work.
002730     03  WS-Best-Idx           pic 9(4)     comp.
002740     03  WS-Best-Score         pic s9v9(4)  comp-3.
002750     03  WS-Band-Idx           pic 9(4)     comp.
002760     03  WS-Band-Score         pic s9v9(4)  comp-3.
002770     03  WS-Band-Found         pic x.
002780     03  WS-Tol-Idx            pic 9        comp.
002790     03  filler                pic x(3).
002800*
002810 01  WS-Alt-Work.
002820     03  WS-Alt-Used           pic x        occurs 400.
002830     03  WS-Alt-Rank           pic 9        comp.
002840     03  WS-Alt-Best-Idx       pic 9(4)     comp.
002850     03  WS-Alt-Best-Score     pic s9v9(4)  comp-3.
002860     03  filler                pic x(2).
002870*
002880 01  WS-Print-Area.
002890     03  WS-Print-Line         pic x(132).
002900 01  WS-Hdr-Redef redefines WS-Print-Area.
002910     03  Hd-Label              pic x(12).
002920     03  Hd-Req-Id             pic x(6).
002930     03  filler                pic x(2).
002940     03  Hd-Cal-Lbl            pic x(9).
002950     03  Hd-Cal-Goal           pic zzzz9.
002960     03  filler                pic x(2).
002970     03  Hd-Pro-Lbl            pic x(9).
002980     03  Hd-Pro-Goal           pic zzz9.
002990     03  filler                pic x(2).
003000     03  Hd-Filters            pic x(70).
003010     03  filler                pic x(18).
003020 01  WS-Det-Redef redefines WS-Print-Area.
003030     03  Dt-Qty                pic zz9.
003040     03  filler                pic xx.
003050     03  Dt-Name               pic x(30).
003060     03  Dt-Serving            pic x(15).
003070     03  Dt-Cal                pic zz,zz9.
003080     03  filler                pic xx.
003090     03  Dt-Pro                pic z,zzz,zz9.9.
003100     03  filler                pic xx.
003110     03  Dt-Fat                pic zz,zz9.9.
003120     03  filler                pic xx.
003130     03  Dt-Carbs              pic zzz,zz9.9.
003140     03  filler                pic xx.
003150     03  Dt-Fiber              pic zzz,zz9.9.
003160     03  filler                pic x(27).
003170 01  WS-Bar-Redef redefines WS-Print-Area.
003180     03  Br-Label              pic x(12).
003190     03  Br-Bar                pic x(30).
003200     03  filler                pic x.
003210     03  Br-Value              pic zzzzz9.
003220     03  filler                pic x.
003230     03  Br-Slash              pic x.
003240     03  Br-Goal               pic zzzzz9.
003250     03  filler                pic x(79).
003260*
003270 01  WS-Print-Temps.
003280     03  WS-Det-Cal-N          pic 9(6)     comp-3.
003290     03  WS-Bar-Fill           pic 99       comp.
003300     03  WS-Bar-Idx            pic 99       comp.
003310     03  WS-Bar-Ratio          pic s9v9(4)  comp-3.
003320     03  WS-Print-Lookup-Name  pic x(30).
003330     03  WS-Print-Serving-Out  pic x(15).
003340     03  WS-Print-Found        pic x.
003350     03  WS-Print-Scan-Idx     pic 9(3)     comp.
003360     03  WS-First-Line         pic x.
003370     03  filler                pic x(3).
003380*
003390 01  NT001                     pic x(40)    value
003400     "NT001 FOODS file will not open - abort ".
003410 01  NT002                     pic x(40)    value
003420     "NT002 REQUESTS file will not open      ".
003430 01  NT003                     pic x(40)    value
003440     "NT003 NEEDS file will not open - default".
003450 01  NT004                     pic x(40)    value
003460     "NT004 Unexpected read error on requests ".
003470*
003480 procedure division.
003490*===================
003500*
003510 aa000-Main.
003520     perform  aa005-Open-Files.
003530     perform  aa010-Load-Foods   thru  aa010-Exit.
003540     perform  aa015-Load-Needs   thru  aa015-Exit.
003550     perform  ab000-Init-Rules   thru  ab000-Exit.
003560     move     "Y" to WS-First-Line.
003570     perform  ab010-Process-One-Request thru ab010-Exit
003580              until WS-Requests-Eof = "Y".
003590     perform  ac100-Print-Control-Totals thru ac100-Exit.
003600     perform  aa900-Close-Files.
003610     stop     run.
003620*
003630 aa005-Open-Files.
003640     open     input  FD-Foods-File.
003650     if       FD-Foods-Status not = "00"
003660              display NT001 upon console
003670              move    "Y" to WS-Foods-Eof
003680     end-if.
003690     open     input  FD-Requests-File.
003700     if       FD-Requests-Status not = "00"
003710              display NT002 upon console
003720              move    "Y" to WS-Requests-Eof
003730     end-if.
003740     open     input  DG-Needs-File.
003750     if       DG-Needs-Status not = "00"
003760              display NT003 upon console
003770              move    "Y" to WS-Needs-Eof
003780     end-if.
003790     open     output MR-Results-File.
003800     open     output MR-Print-File.
003810*
003820 aa900-Close-Files.
003830     close    FD-Foods-File FD-Requests-File DG-Needs-File
003840              MR-Results-File MR-Print-File.
003850*
003860 aa010-Load-Foods.
003870*
003880*  Loads the whole catalog into WS-Catalog-Row - no indexed
003890*  access needed, the file is small.
003900*
003910     move     zero  to  WS-Catalog-Count.
003920     if       WS-Foods-Eof = "Y"
003930              go to aa010-Exit.
003940     perform  aa011-Read-One-Food until WS-Foods-Eof = "Y".
003950 aa010-Exit.
003960     exit.
003970*
003980 aa011-Read-One-Food.
003990     read FD-Foods-File into WS-Catalog-Row (WS-Catalog-Count + 1)
004000              at end
004010              move "Y" to WS-Foods-Eof
004020              go to aa011-Exit
004030     end-read.
004040     if       Food-Name = spaces
004050              go to aa011-Exit.
004060     if       WS-Catalog-Count >= 200
004070              go to aa011-Exit.
004080     add      1 to WS-Catalog-Count.
004090     move Cat-Name (WS-Catalog-Count) to Cat-Lower-Name
004100                  (WS-Catalog-Count).
004110     inspect  Cat-Lower-Name (WS-Catalog-Count)
004120              converting
004130              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004140              to "abcdefghijklmnopqrstuvwxyz".
004150     move Cat-Allergens (WS-Catalog-Count) to Cat-Lower-Allerg
004160                  (WS-Catalog-Count).
004170     inspect  Cat-Lower-Allerg (WS-Catalog-Count)
004180              converting
004190              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004200              to "abcdefghijklmnopqrstuvwxyz".
004210     if       Cat-Serving (WS-Catalog-Count) = spaces
004220              move "1 serving" to Cat-Serving (WS-Catalog-Count).
004230     if       Cat-Vegan (WS-Catalog-Count) not = "Y"
004240              move "N" to Cat-Vegan (WS-Catalog-Count).
004250     move Pm-Default-Serv-Cap to Cat-Serv-Cap (WS-Catalog-Count).
004260     if Cat-Protein (WS-Catalog-Count) > Pm-Hi-Protein-Cutoff
004270              move Pm-Hi-Protein-Serv-Cap to Cat-Serv-Cap
004280                           (WS-Catalog-Count).
004290     if       Cat-Cal (WS-Catalog-Count) = zero
004300              move Cat-Protein (WS-Catalog-Count)
004310                to Cat-Density (WS-Catalog-Count)
004320     else
004330              compute Cat-Density (WS-Catalog-Count) rounded =
004340                      Cat-Protein (WS-Catalog-Count) /
004350                      Cat-Cal (WS-Catalog-Count)
004360     end-if.
004370 aa011-Exit.
004380     exit.
004390*
004400 aa015-Load-Needs.
004410     move     zero  to  WS-Needs-Count.
004420     if       WS-Needs-Eof = "Y"
004430              go to aa015-Exit.
004440     perform  aa016-Read-One-Need until WS-Needs-Eof = "Y".
004450 aa015-Exit.
004460     exit.
004470*
004480 aa016-Read-One-Need.
004490     read     DG-Needs-File at end
004500              move "Y" to WS-Needs-Eof
004510              go to aa016-Exit
004520     end-read.
004530     if       WS-Needs-Count < 500
004540              add  1 to WS-Needs-Count
004550              move Nut-Id       to Nd-Id (WS-Needs-Count)
004560              move Nut-Meal-Cal to Nd-Meal-Cal (WS-Needs-Count)
004570              move Nut-Meal-Pro to Nd-Meal-Pro (WS-Needs-Count)
004580     end-if.
004590 aa016-Exit.
004600     exit.
004610*
004620 ab000-Init-Rules.
004630*
004640*  Tolerance bands only - the other tunables default correctly
004650*  from the Value clauses on Pm-Search-Params in wsparam.cob.
004660*
004670     move     .10 to Pm-Tolerance-Bands (1).
004680     move     .20 to Pm-Tolerance-Bands (2).
004690     move     .30 to Pm-Tolerance-Bands (3).
004700*
004710*  Pairing rule table - key token -> acceptable companions.
004720*
004730     move     "hamburger   " to PR-Pair-Key (1).
004740     move     "bun         " to PR-Pair-Companion (1 1).
004750     move     "bread       " to PR-Pair-Companion (1 2).
004760     move     "roll        " to PR-Pair-Companion (1 3).
004770     move     "fries       " to PR-Pair-Companion (1 4).
004780     move     "burger      " to PR-Pair-Key (2).
004790     move     "bun         " to PR-Pair-Companion (2 1).
004800     move     "bread       " to PR-Pair-Companion (2 2).
004810     move     "roll        " to PR-Pair-Companion (2 3).
004820     move     "fries       " to PR-Pair-Companion (2 4).
004830     move     "hot dog     " to PR-Pair-Key (3).
004840     move     "bun         " to PR-Pair-Companion (3 1).
004850     move     "ketchup     " to PR-Pair-Companion (3 2).
004860     move     "mustard     " to PR-Pair-Companion (3 3).
004870     move     "taco        " to PR-Pair-Key (4).
004880     move     "shell       " to PR-Pair-Companion (4 1).
004890     move     "tortilla    " to PR-Pair-Companion (4 2).
004900     move     "salsa       " to PR-Pair-Companion (4 3).
004910     move     "chicken     " to PR-Pair-Key (5).
004920     move     "rice        " to PR-Pair-Companion (5 1).
004930     move     "salad       " to PR-Pair-Companion (5 2).
004940     move     "wrap        " to PR-Pair-Companion (5 3).
004950     move     "bread       " to PR-Pair-Companion (5 4).
004960     move     "steak       " to PR-Pair-Key (6).
004970     move     "potato      " to PR-Pair-Companion (6 1).
004980     move     "rice        " to PR-Pair-Companion (6 2).
004990     move     "salad       " to PR-Pair-Companion (6 3).
005000     move     "yogurt      " to PR-Pair-Key (7).
005010     move     "granola     " to PR-Pair-Companion (7 1).
005020     move     "berries     " to PR-Pair-Companion (7 2).
005030     move     "fruit       " to PR-Pair-Companion (7 3).
005040     move     "granola     " to PR-Pair-Key (8).
005050     move     "yogurt      " to PR-Pair-Companion (8 1).
005060     move     "milk        " to PR-Pair-Companion (8 2).
005070     move     "berries     " to PR-Pair-Companion (8 3).
005080     move     "oatmeal     " to PR-Pair-Key (9).
005090     move     "milk        " to PR-Pair-Companion (9 1).
005100     move     "berries     " to PR-Pair-Companion (9 2).
005110     move     "banana      " to PR-Pair-Companion (9 3).
005120     move     "pancake     " to PR-Pair-Key (10).
005130     move     "syrup       " to PR-Pair-Companion (10 1).
005140     move     "butter      " to PR-Pair-Companion (10 2).
005150     move     "eggs        " to PR-Pair-Key (11).
005160     move     "toast       " to PR-Pair-Companion (11 1).
005170     move     "bacon       " to PR-Pair-Companion (11 2).
005180     move     "sausage     " to PR-Pair-Companion (11 3).
005190     move     "bacon       " to PR-Pair-Key (12).
005200     move     "eggs        " to PR-Pair-Companion (12 1).
005210     move     "toast       " to PR-Pair-Companion (12 2).
005220     move     "salad       " to PR-Pair-Key (13).
005230     move     "dressing    " to PR-Pair-Companion (13 1).
005240     move     "bread       " to PR-Pair-Companion (13 2).
005250     move     "chicken     " to PR-Pair-Companion (13 3).
005260     move     "tofu        " to PR-Pair-Companion (13 4).
005270     move     "rice        " to PR-Pair-Key (14).
005280     move     "chicken     " to PR-Pair-Companion (14 1).
005290     move     "beans       " to PR-Pair-Companion (14 2).
005300     move     "tofu        " to PR-Pair-Companion (14 3).
005310     move     "beans       " to PR-Pair-Key (15).
005320     move     "rice        " to PR-Pair-Companion (15 1).
005330     move     "tortilla    " to PR-Pair-Companion (15 2).
005340     move     "pizza       " to PR-Pair-Key (16).
005350     move     "bread       " to PR-Pair-Companion (16 1).
005360     move     "cheese      " to PR-Pair-Companion (16 2).
005370     move     "sushi       " to PR-Pair-Key (17).
005380     move     "soy         " to PR-Pair-Companion (17 1).
005390     move     "wasabi      " to PR-Pair-Companion (17 2).
005400     move     "ginger      " to PR-Pair-Companion (17 3).
005410     move     "bagel       " to PR-Pair-Key (18).
005420     move     "cream cheese" to PR-Pair-Companion (18 1).
005430     move     "lox         " to PR-Pair-Companion (18 2).
005440     move     "butter      " to PR-Pair-Companion (18 3).
005450*
005460*  Exclusion category -> synonym token table.
005470*
005480     move     "beef      " to EX-Excl-Category (1).
005490     move     "beef        " to EX-Excl-Token (1 1).
005500     move     "meat        " to EX-Excl-Token (1 2).
005510     move     "hamburger   " to EX-Excl-Token (1 3).
005520     move     "burger      " to EX-Excl-Token (1 4).
005530     move     "sausage     " to EX-Excl-Token (1 5).
005540     move     "pepperoni   " to EX-Excl-Token (1 6).
005550     move     "peperoni    " to EX-Excl-Token (1 7).
005560     move     "pork      " to EX-Excl-Category (2).
005570     move     "pork        " to EX-Excl-Token (2 1).
005580     move     "ham         " to EX-Excl-Token (2 2).
005590     move     "chicken   " to EX-Excl-Category (3).
005600     move     "chicken     " to EX-Excl-Token (3 1).
005610     move     "turkey    " to EX-Excl-Category (4).
005620     move     "turkey      " to EX-Excl-Token (4 1).
005630     move     "lamb      " to EX-Excl-Category (5).
005640     move     "lamb        " to EX-Excl-Token (5 1).
005650     move     "fish      " to EX-Excl-Category (6).
005660     move     "fish        " to EX-Excl-Token (6 1).
005670     move     "seafood   " to EX-Excl-Category (7).
005680     move     "seafood     " to EX-Excl-Token (7 1).
005690     move     "shellfish " to EX-Excl-Category (8).
005700     move     "shellfish   " to EX-Excl-Token (8 1).
005710     move     "shrimp      " to EX-Excl-Token (8 2).
005720     move     "crab        " to EX-Excl-Token (8 3).
005730     move     "lobster     " to EX-Excl-Token (8 4).
005740     move     "clam        " to EX-Excl-Token (8 5).
005750     move     "oyster      " to EX-Excl-Token (8 6).
005760     move     "scallop     " to EX-Excl-Token (8 7).
005770     move     "milk      " to EX-Excl-Category (9).
005780     move     "milk        " to EX-Excl-Token (9 1).
005790     move     "dairy       " to EX-Excl-Token (9 2).
005800     move     "cheese      " to EX-Excl-Token (9 3).
005810     move     "cream       " to EX-Excl-Token (9 4).
005820     move     "butter      " to EX-Excl-Token (9 5).
005830     move     "yogurt      " to EX-Excl-Token (9 6).
005840     move     "egg       " to EX-Excl-Category (10).
005850     move     "egg         " to EX-Excl-Token (10 1).
005860     move     "eggs        " to EX-Excl-Token (10 2).
005870 ab000-Exit.
005880     exit.
005890*
005900 ab010-Process-One-Request.
005910     read     FD-Requests-File
005920              at end
005930              move "Y" to WS-Requests-Eof
005940              go to ab010-Exit
005950     end-read.
005960     if       FD-Requests-Status not = "00"
005970              display NT004 upon console
005980     end-if.
005990     add      1 to CT-Requests-Read.
006000     perform  ab015-Default-Goals         thru ab015-Exit.
006010     perform  ab017-Lowercase-Allergen.
006020     perform  ab020-Expand-Exclusions     thru ab020-Exit.
006030     perform  ab030-Filter-Candidates     thru ab030-Exit.
006040     perform  ab040-Rank-By-Density       thru ab040-Exit.
006050     perform  ab050-Search-Combinations   thru ab050-Exit.
006060     perform  ab060-Pick-Best             thru ab060-Exit.
006070     perform  ab070-Pick-Alternatives     thru ab070-Exit.
006080     perform  ab080-Write-Result          thru ab080-Exit.
006090     perform  ac100-Print-Meal-Report     thru ac100rpt-Exit.
006100 ab010-Exit.
006110     exit.
006120*
006130 ab015-Default-Goals.
006140     move     zero to WS-K.
006150     if       Req-Cal-Goal = zero or Req-Pro-Goal = zero
006160              perform  ab016-Find-Needs-Row until
006170                       WS-K > WS-Needs-Count or
006180                       Nd-Id (WS-K) = Req-Id
006190     end-if.
006200 ab015-Exit.
006210     exit.
006220*
006230 ab016-Find-Needs-Row.
006240     add      1 to WS-K.
006250     if       WS-K <= WS-Needs-Count and Nd-Id (WS-K) = Req-Id
006260              if    Req-Cal-Goal = zero
006270                    move Nd-Meal-Cal (WS-K) to Req-Cal-Goal
006280              end-if
006290              if    Req-Pro-Goal = zero
006300                    move Nd-Meal-Pro (WS-K) to Req-Pro-Goal
006310              end-if
006320     end-if.
006330*
006340 ab017-Lowercase-Allergen.
006350     if       Req-Allergen not = spaces
006360              inspect Req-Allergen
006370                      converting
006380                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006390                      to "abcdefghijklmnopqrstuvwxyz"
006400     end-if.
006410*
006420 ab020-Expand-Exclusions.
006430     move     zero to Req-Excl-Count.
006440     move     spaces to Req-Excl-Tokens (1).
006450     if       Req-Vegan = "Y"
006460              go to ab020-Exit.
006470     move     1 to WS-Unstr-Ptr.
006480     move     "N" to WS-Unstr-Done.
006490     perform  ab021-Next-Exclusion-Token
006500              until WS-Unstr-Ptr > 40 or WS-Unstr-Done = "Y".
006510 ab020-Exit.
006520     exit.
006530*
006540 ab021-Next-Exclusion-Token.
006550     move     spaces to Fn-Lower-In.
006560     unstring Req-Exclusions delimited by ","
006570              into Fn-Lower-In
006580              with pointer WS-Unstr-Ptr
006590              on overflow move "Y" to WS-Unstr-Done
006600     end-unstring.
006610     inspect  Fn-Lower-In
006620              converting
006630              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006640              to "abcdefghijklmnopqrstuvwxyz".
006650     if       Fn-Lower-In not = spaces
006660              perform ab022-Expand-One-Token.
006670*
006680 ab022-Expand-One-Token.
006690     move     1 to EX-Cat-Idx.
006700     move     "N" to WS-Excl-Matched.
006710     perform  ab023-Try-Category
006720              varying EX-Cat-Idx from 1 by 1
006730              until EX-Cat-Idx > EX-Excl-Count
006740                 or WS-Excl-Matched = "Y".
006750     if       WS-Excl-Matched = "N"
006760              move Fn-Lower-In (1:12) to WS-Append-Candidate
006770              perform ab026-Append-If-New
006780     end-if.
006790*
006800 ab023-Try-Category.
006810     if       EX-Excl-Category (EX-Cat-Idx) = Fn-Lower-In (1:10)
006820              move "Y" to WS-Excl-Matched
006830              perform ab024-Append-Category-Tokens.
006840*
006850 ab024-Append-Category-Tokens.
006860     perform  ab025-Append-One-Cat-Token
006870              varying EX-Tok-Idx from 1 by 1
006880              until EX-Tok-Idx > 7.
006890*
006900 ab025-Append-One-Cat-Token.
006910     if       EX-Excl-Token (EX-Cat-Idx EX-Tok-Idx) not = spaces
006920              move EX-Excl-Token (EX-Cat-Idx EX-Tok-Idx)
006930                   to WS-Append-Candidate
006940              perform ab026-Append-If-New
006950     end-if.
006960*
006970 ab026-Append-If-New.
006980     move     "N" to WS-Excl-Dup.
006990     perform  ab027-Check-Dup
007000              varying WS-K from 1 by 1
007010              until WS-K > Req-Excl-Count or WS-Excl-Dup = "Y".
007020     if       WS-Excl-Dup = "N" and Req-Excl-Count < 20
007030              add  1 to Req-Excl-Count
007040              move WS-Append-Candidate to Req-Excl-Tokens
007050                           (Req-Excl-Count)
007060     end-if.
007070*
007080 ab027-Check-Dup.
007090     if       Req-Excl-Tokens (WS-K) = WS-Append-Candidate
007100              move "Y" to WS-Excl-Dup.
007110*
007120 ab030-Filter-Candidates.
007130     perform  ab031-Filter-One-Item
007140              varying WS-K from 1 by 1
007150              until WS-K > WS-Catalog-Count.
007160 ab030-Exit.
007170     exit.
007180*
007190 ab031-Filter-One-Item.
007200     move     "Y" to Cat-Eligible (WS-K).
007210     if       Req-Vegan = "Y" and Cat-Vegan (WS-K) not = "Y"
007220              move "N" to Cat-Eligible (WS-K)
007230              go to ab031-Exit
007240     end-if.
007250     if       Req-Allergen not = spaces
007260              move Req-Allergen to Fn-Scan-Needle
007270              move Cat-Lower-Allerg (WS-K) to Fn-Scan-Haystack
007280              perform zz900-Scan-For-Token thru zz900-Exit
007290              if    Fn-Scan-Found = "Y"
007300                    move "N" to Cat-Eligible (WS-K)
007310                    go to ab031-Exit
007320              end-if
007330     end-if.
007340     perform  ab032-Check-Excl-Token
007350              varying WS-J from 1 by 1
007360              until WS-J > Req-Excl-Count
007370                 or Cat-Eligible (WS-K) = "N".
007380 ab031-Exit.
007390     exit.
007400*
007410 ab032-Check-Excl-Token.
007420     move     Req-Excl-Tokens (WS-J) to Fn-Scan-Needle.
007430     move     Cat-Lower-Name (WS-K) to Fn-Scan-Haystack.
007440     perform  zz900-Scan-For-Token thru zz900-Exit.
007450     if       Fn-Scan-Found = "Y"
007460              move "N" to Cat-Eligible (WS-K)
007470              go to ab032-Exit.
007480     move     Cat-Lower-Allerg (WS-K) to Fn-Scan-Haystack.
007490     perform  zz900-Scan-For-Token thru zz900-Exit.
007500     if       Fn-Scan-Found = "Y"
007510              move "N" to Cat-Eligible (WS-K).
007520 ab032-Exit.
007530     exit.
007540*
007550 ab040-Rank-By-Density.
007560*
007570*  Simple repeated-maximum selection into WS-Ranked-Row - picks
007580*  the highest density eligible item not yet ranked, Pm-Top-K
007590*  times (or fewer when there are not that many eligible items).
007600*
007610     move     zero to WS-Ranked-Count.
007620     perform  ab041-Pick-Next-Ranked
007630              varying WS-K from 1 by 1
007640              until WS-K > Pm-Top-K.
007650 ab040-Exit.
007660     exit.
007670*
007680 ab041-Pick-Next-Ranked.
007690     move     zero to WS-Find-Pos.
007700     perform  ab042-Test-Candidate
007710              varying WS-J from 1 by 1
007720              until WS-J > WS-Catalog-Count.
007730     if       WS-Find-Pos not = zero
007740              add  1 to WS-Ranked-Count
007750              move WS-Find-Pos to WS-Ranked-Row (WS-Ranked-Count)
007760              move "N" to Cat-Eligible (WS-Find-Pos).
007770*
007780 ab042-Test-Candidate.
007790     if       Cat-Eligible (WS-J) = "Y"
007800              if    WS-Find-Pos = zero
007810                       or Cat-Density (WS-J) > Cat-Density
007820                                    (WS-Find-Pos)
007830                    move WS-J to WS-Find-Pos
007840              end-if
007850     end-if.
007860*
007870 ab050-Search-Combinations.
007880     move     zero to WS-Pool-Count.
007890     if       WS-Ranked-Count = zero
007900              go to ab050-Exit.
007910     perform  ab051-Search-One-R
007920              varying WS-Combo-Size from 1 by 1
007930              until WS-Combo-Size > Pm-Max-Combo-Size.
007940 ab050-Exit.
007950     exit.
007960*
007970 ab051-Search-One-R.
007980     if       WS-Ranked-Count < WS-Combo-Size
007990              go to ab051-Exit.
008000     perform  ab052-Init-Combo-Indices.
008010     move     "N" to WS-Combo-Done.
008020     perform  ab053-Eval-And-Advance until WS-Combo-Done = "Y".
008030 ab051-Exit.
008040     exit.
008050*
008060 ab052-Init-Combo-Indices.
008070     move zero to WS-Combo-I1 WS-Combo-I2 WS-Combo-I3 WS-Combo-I4.
008080     perform  ab052a-Set-One-Index
008090              varying WS-K from 1 by 1
008100              until WS-K > WS-Combo-Size.
008110*
008120 ab052a-Set-One-Index.
008130     move     WS-K to WS-Combo-I (WS-K).
008140*
008150 ab053-Eval-And-Advance.
008160     move     "N" to WS-Subset-Found.
008170     perform  ab054-Init-Servings.
008180     move     "N" to WS-Serv-Done.
008190     perform  ab055-Eval-Servings-And-Advance
008200              until WS-Serv-Done = "Y".
008210     if       WS-Subset-Found = "Y" and WS-Pool-Count < 400
008220              add  1 to WS-Pool-Count
008230              move Sb-Item-Count to Pl-Item-Count (WS-Pool-Count)
008240              move Sb-Item-Name (1) to Pl-Item-Name (WS-Pool-Count
008250                           1)
008260              move Sb-Item-Serv (1) to Pl-Item-Serv (WS-Pool-Count
008270                           1)
008280              move Sb-Item-Name (2) to Pl-Item-Name (WS-Pool-Count
008290                           2)
008300              move Sb-Item-Serv (2) to Pl-Item-Serv (WS-Pool-Count
008310                           2)
008320              move Sb-Item-Name (3) to Pl-Item-Name (WS-Pool-Count
008330                           3)
008340              move Sb-Item-Serv (3) to Pl-Item-Serv (WS-Pool-Count
008350                           3)
008360              move Sb-Item-Name (4) to Pl-Item-Name (WS-Pool-Count
008370                           4)
008380              move Sb-Item-Serv (4) to Pl-Item-Serv (WS-Pool-Count
008390                           4)
008400              move Sb-Cal   to Pl-Cal   (WS-Pool-Count)
008410              move Sb-Pro   to Pl-Pro   (WS-Pool-Count)
008420              move Sb-Fat   to Pl-Fat   (WS-Pool-Count)
008430              move Sb-Carbs to Pl-Carbs (WS-Pool-Count)
008440              move Sb-Fiber to Pl-Fiber (WS-Pool-Count)
008450              move WS-Subset-Score to Pl-Score (WS-Pool-Count)
008460     end-if.
008470     perform  ab058-Next-Combo-Indices.
008480*
008490 ab054-Init-Servings.
008500     perform  ab054a-Init-One-Serving
008510              varying WS-K from 1 by 1
008520              until WS-K > WS-Combo-Size.
008530*
008540 ab054a-Init-One-Serving.
008550     move     1 to WS-Serv-S (WS-K).
008560     move     WS-Combo-I (WS-K) to WS-R-Row.
008570     move     WS-Ranked-Row (WS-R-Row) to WS-R-Row.
008580     move     Cat-Serv-Cap (WS-R-Row) to WS-Cap-C (WS-K).
008590*
008600 ab055-Eval-Servings-And-Advance.
008610     perform  ab056-Evaluate-Combo.
008620     perform  ab057-Next-Servings.
008630*
008640 ab056-Evaluate-Combo.
008650     move     zero to WS-Combo-Cal WS-Combo-Pro WS-Combo-Fat
008660                       WS-Combo-Carbs WS-Combo-Fiber.
008670     perform  ab056a-Add-One-Item
008680              varying WS-K from 1 by 1
008690              until WS-K > WS-Combo-Size.
008700     perform  zz060-Pairs-Ok thru zz060-Exit.
008710     if       WS-Pairs-Valid = "N"
008720              go to ab056-Exit.
008730     if       Req-Cal-Goal = zero
008740              move 1 to WS-Cal-Divisor
008750     else
008760              move Req-Cal-Goal to WS-Cal-Divisor
008770     end-if.
008780     if       Req-Pro-Goal = zero
008790              move 1 to WS-Pro-Divisor
008800     else
008810              move Req-Pro-Goal to WS-Pro-Divisor
008820     end-if.
008830     compute  WS-Delta-Cal = WS-Combo-Cal - Req-Cal-Goal.
008840     if       WS-Delta-Cal < zero
008850              compute WS-Delta-Cal = zero - WS-Delta-Cal
008860     end-if.
008870     compute  WS-Delta-Pro = WS-Combo-Pro - Req-Pro-Goal.
008880     if       WS-Delta-Pro < zero
008890              compute WS-Delta-Pro = zero - WS-Delta-Pro
008900     end-if.
008910     compute  WS-Combo-Score rounded =
008920              (WS-Delta-Cal / WS-Cal-Divisor) +
008930              (WS-Delta-Pro / WS-Pro-Divisor).
008940     if WS-Subset-Found = "N" or WS-Combo-Score < WS-Subset-Score
008950              move WS-Combo-Score to WS-Subset-Score
008960              move "Y" to WS-Subset-Found
008970              move WS-Combo-Size to Sb-Item-Count
008980              move WS-Combo-Cal   to Sb-Cal
008990              move WS-Combo-Pro   to Sb-Pro
009000              move WS-Combo-Fat   to Sb-Fat
009010              move WS-Combo-Carbs to Sb-Carbs
009020              move WS-Combo-Fiber to Sb-Fiber
009030              perform ab056b-Save-Names
009040                  varying WS-K from 1 by 1
009050                  until WS-K > 4
009060     end-if.
009070 ab056-Exit.
009080     exit.
009090*
009100 ab056a-Add-One-Item.
009110     move     WS-Combo-I (WS-K) to WS-J.
009120     move     WS-Ranked-Row (WS-J) to WS-J.
009130     compute  WS-Combo-Cal   = WS-Combo-Cal   +
009140              (Cat-Cal   (WS-J) * WS-Serv-S (WS-K)).
009150     compute  WS-Combo-Pro   = WS-Combo-Pro   +
009160              (Cat-Protein (WS-J) * WS-Serv-S (WS-K)).
009170     compute  WS-Combo-Fat   = WS-Combo-Fat   +
009180              (Cat-Fat   (WS-J) * WS-Serv-S (WS-K)).
009190     compute  WS-Combo-Carbs = WS-Combo-Carbs +
009200              (Cat-Carbs (WS-J) * WS-Serv-S (WS-K)).
009210     compute  WS-Combo-Fiber = WS-Combo-Fiber +
009220              (Cat-Fiber (WS-J) * WS-Serv-S (WS-K)).
009230*
009240 ab056b-Save-Names.
009250     if       WS-K <= WS-Combo-Size
009260              move WS-Combo-I (WS-K) to WS-J
009270              move WS-Ranked-Row (WS-J) to WS-J
009280              move Cat-Name (WS-J) to Sb-Item-Name (WS-K)
009290              move WS-Serv-S (WS-K) to Sb-Item-Serv (WS-K)
009300     else
009310              move spaces to Sb-Item-Name (WS-K)
009320              move zero   to Sb-Item-Serv (WS-K)
009330     end-if.
009340*
009350 ab057-Next-Servings.
009360     move     "N" to WS-Carry-Done.
009370     perform  ab057a-Carry-Step
009380              varying WS-K from WS-Combo-Size by -1
009390              until WS-K < 1 or WS-Carry-Done = "Y".
009400     if       WS-Carry-Done = "N"
009410              move "Y" to WS-Serv-Done
009420     else
009430              move "N" to WS-Serv-Done.
009440*
009450 ab057a-Carry-Step.
009460     add      1 to WS-Serv-S (WS-K).
009470     if       WS-Serv-S (WS-K) <= WS-Cap-C (WS-K)
009480              move "Y" to WS-Carry-Done
009490     else
009500              move 1 to WS-Serv-S (WS-K).
009510*
009520 ab058-Next-Combo-Indices.
009530     move     zero to WS-Find-Pos.
009540     perform  ab058a-Test-Position
009550              varying WS-K from WS-Combo-Size by -1
009560              until WS-K < 1 or WS-Find-Pos not = zero.
009570     if       WS-Find-Pos = zero
009580              move "Y" to WS-Combo-Done
009590              go to ab058-Exit.
009600     add      1 to WS-Combo-I (WS-Find-Pos).
009610     perform  ab058b-Reset-Tail
009620              varying WS-J from WS-Find-Pos + 1 by 1
009630              until WS-J > WS-Combo-Size.
009640 ab058-Exit.
009650     exit.
009660*
009670 ab058a-Test-Position.
009680     if       WS-Combo-I (WS-K) <
009690                    WS-Ranked-Count - (WS-Combo-Size - WS-K)
009700              move WS-K to WS-Find-Pos.
009710*
009720 ab058b-Reset-Tail.
009730     compute  WS-Combo-I (WS-J) = WS-Combo-I (WS-J - 1) + 1.
009740*
009750 zz060-Pairs-Ok.
009760*
009770*  Rejects the current combo when a pairing-rule key item is
009780*  present but none of its companions are, unless the key item
009790*  alone clears the 400 kcal stand-alone floor.
009800*
009810     move     "Y" to WS-Pairs-Valid.
009820     perform  zz061-Check-One-Key
009830              varying PR-Pair-Idx from 1 by 1
009840              until PR-Pair-Idx > PR-Pairing-Count
009850                 or WS-Pairs-Valid = "N".
009860 zz060-Exit.
009870     exit.
009880*
009890 zz061-Check-One-Key.
009900     move     "N" to WS-Key-Present.
009910     move     zero to WS-Key-Combo-Pos.
009920     perform  zz062-Scan-Combo-For-Key
009930              varying WS-Combo-Pos from 1 by 1
009940              until WS-Combo-Pos > WS-Combo-Size
009950                 or WS-Key-Present = "Y".
009960     if       WS-Key-Present = "N"
009970              go to zz061-Exit.
009980     move     WS-Combo-I (WS-Key-Combo-Pos) to WS-R-Row.
009990     move     WS-Ranked-Row (WS-R-Row) to WS-R-Row.
010000     if       Cat-Cal (WS-R-Row) >= Pm-Pairing-Kcal-Floor
010010              go to zz061-Exit.
010020     move     "N" to WS-Companion-Present.
010030     perform  zz064-Scan-Other-Items
010040              varying WS-Other-Pos from 1 by 1
010050              until WS-Other-Pos > WS-Combo-Size
010060                 or WS-Companion-Present = "Y".
010070     if       WS-Companion-Present = "N"
010080              move "N" to WS-Pairs-Valid.
010090 zz061-Exit.
010100     exit.
010110*
010120 zz062-Scan-Combo-For-Key.
010130     move     WS-Combo-I (WS-Combo-Pos) to WS-R-Row.
010140     move     WS-Ranked-Row (WS-R-Row) to WS-R-Row.
010150     move     Cat-Lower-Name (WS-R-Row) to Fn-Scan-Haystack.
010160     move     PR-Pair-Key (PR-Pair-Idx) to Fn-Scan-Needle.
010170     perform  zz900-Scan-For-Token thru zz900-Exit.
010180     if       Fn-Scan-Found = "Y"
010190              move "Y" to WS-Key-Present
010200              move WS-Combo-Pos to WS-Key-Combo-Pos.
010210*
010220 zz064-Scan-Other-Items.
010230     if       WS-Other-Pos = WS-Key-Combo-Pos
010240              go to zz064-Exit.
010250     move     WS-Combo-I (WS-Other-Pos) to WS-R-Row.
010260     move     WS-Ranked-Row (WS-R-Row) to WS-R-Row.
010270     move     Cat-Lower-Name (WS-R-Row) to Fn-Scan-Haystack.
010280     perform  zz065-Test-Companion
010290              varying PR-Comp-Idx from 1 by 1
010300              until PR-Comp-Idx > 4 or WS-Companion-Present = "Y".
010310 zz064-Exit.
010320     exit.
010330*
010340 zz065-Test-Companion.
010350     if PR-Pair-Companion (PR-Pair-Idx PR-Comp-Idx) not = spaces
010360              move PR-Pair-Companion (PR-Pair-Idx PR-Comp-Idx)
010370                   to Fn-Scan-Needle
010380              perform zz900-Scan-For-Token thru zz900-Exit
010390              if    Fn-Scan-Found = "Y"
010400                    move "Y" to WS-Companion-Present
010410              end-if
010420     end-if.
010430*
010440 zz900-Scan-For-Token.
010450*
010460*  Hand rolled substring scan, no intrinsic FUNCTIONs.  Finds
010470*  Fn-Scan-Needle inside Fn-Scan-Haystack using reference
010480*  modification - sets Fn-Scan-Found = "Y"/"N".  Uses only the
010490*  Fn-Scan-* scratch fields, never the caller's own indices.
010500*
010510     move     "N" to Fn-Scan-Found.
010520     perform  zz901-Measure-Fields.
010530     if       Fn-Scan-Needle-Len = zero
010540              go to zz900-Exit.
010550     if       Fn-Scan-Needle-Len > Fn-Scan-Haystack-Len
010560              go to zz900-Exit.
010570     compute  Fn-Scan-Max-Pos =
010580              Fn-Scan-Haystack-Len - Fn-Scan-Needle-Len + 1.
010590     perform  zz902-Try-One-Position
010600              varying Fn-Scan-Pos from 1 by 1
010610              until Fn-Scan-Pos > Fn-Scan-Max-Pos
010620                 or Fn-Scan-Found = "Y".
010630 zz900-Exit.
010640     exit.
010650*
010660 zz901-Measure-Fields.
010670     move     zero to Fn-Scan-Haystack-Len Fn-Scan-Needle-Len.
010680     perform  zz901a-Measure-Haystack
010690              varying Fn-Scan-Measure-Idx from 60 by -1
010700              until Fn-Scan-Measure-Idx < 1
010710                 or Fn-Scan-Haystack-Len not = zero.
010720     perform  zz901b-Measure-Needle
010730              varying Fn-Scan-Measure-Idx from 15 by -1
010740              until Fn-Scan-Measure-Idx < 1
010750                 or Fn-Scan-Needle-Len not = zero.
010760*
010770 zz901a-Measure-Haystack.
010780     if       Fn-Scan-Haystack (Fn-Scan-Measure-Idx:1) not = space
010790              move Fn-Scan-Measure-Idx to Fn-Scan-Haystack-Len.
010800*
010810 zz901b-Measure-Needle.
010820     if       Fn-Scan-Needle (Fn-Scan-Measure-Idx:1) not = space
010830              move Fn-Scan-Measure-Idx to Fn-Scan-Needle-Len.
010840*
010850 zz902-Try-One-Position.
010860     if       Fn-Scan-Haystack (Fn-Scan-Pos:Fn-Scan-Needle-Len) =
010870              Fn-Scan-Needle (1:Fn-Scan-Needle-Len)
010880              move "Y" to Fn-Scan-Found.
010890*
010900 ab060-Pick-Best.
010910     move     "N" to WS-Band-Found.
010920     move     zero to WS-Best-Idx Res-Tol-Used.
010930     if       WS-Pool-Count = zero
010940              go to ab060-Exit.
010950     if       Req-Cal-Goal = zero
010960              move 1 to WS-Cal-Divisor
010970     else
010980              move Req-Cal-Goal to WS-Cal-Divisor
010990     end-if.
011000     if       Req-Pro-Goal = zero
011010              move 1 to WS-Pro-Divisor
011020     else
011030              move Req-Pro-Goal to WS-Pro-Divisor
011040     end-if.
011050     perform  ab061-Try-One-Band
011060              varying WS-Tol-Idx from 1 by 1
011070              until WS-Tol-Idx > 3 or WS-Band-Found = "Y".
011080     if       WS-Band-Found = "Y"
011090              move WS-Band-Idx to WS-Best-Idx
011100     else
011110              perform ab063-Find-Overall-Best.
011120 ab060-Exit.
011130     exit.
011140*
011150 ab061-Try-One-Band.
011160     move     zero to WS-Band-Idx.
011170     perform  ab062-Scan-Pool-Entry
011180              varying WS-J from 1 by 1
011190              until WS-J > WS-Pool-Count.
011200     if       WS-Band-Idx not = zero
011210              move "Y" to WS-Band-Found
011220              move Pm-Tolerance-Bands (WS-Tol-Idx) to
011230                           Res-Tol-Used.
011240*
011250 ab062-Scan-Pool-Entry.
011260     if       Pl-Cal (WS-J) >=
011270                 WS-Cal-Divisor * (1 - Pm-Tolerance-Bands
011280                              (WS-Tol-Idx))
011290          and Pl-Cal (WS-J) <=
011300                 WS-Cal-Divisor * (1 + Pm-Tolerance-Bands
011310                              (WS-Tol-Idx))
011320          and Pl-Pro (WS-J) >=
011330                 WS-Pro-Divisor * (1 - Pm-Tolerance-Bands
011340                              (WS-Tol-Idx))
011350          and Pl-Pro (WS-J) <=
011360                 WS-Pro-Divisor * (1 + Pm-Tolerance-Bands
011370                              (WS-Tol-Idx))
011380              if WS-Band-Idx = zero or Pl-Score (WS-J) <
011390                           WS-Band-Score
011400                  move WS-J to WS-Band-Idx
011410                  move Pl-Score (WS-J) to WS-Band-Score
011420              end-if.
011430*
011440 ab063-Find-Overall-Best.
011450     move     1 to WS-Best-Idx.
011460     move     Pl-Score (1) to WS-Best-Score.
011470     perform  ab064-Scan-For-Overall
011480              varying WS-J from 2 by 1
011490              until WS-J > WS-Pool-Count.
011500*
011510 ab064-Scan-For-Overall.
011520     if       Pl-Score (WS-J) < WS-Best-Score
011530              move WS-J to WS-Best-Idx
011540              move Pl-Score (WS-J) to WS-Best-Score.
011550*
011560 ab070-Pick-Alternatives.
011570     move     zero to Alt-Count.
011580     if       WS-Pool-Count = zero or WS-Best-Idx = zero
011590              go to ab070-Exit.
011600     perform  ab072-Reset-Used
011610              varying WS-J from 1 by 1
011620              until WS-J > WS-Pool-Count.
011630     move     "Y" to WS-Alt-Used (WS-Best-Idx).
011640     perform  ab071-Pick-One-Alt
011650              varying WS-Alt-Rank from 1 by 1
011660              until WS-Alt-Rank > Pm-Max-Alternatives.
011670 ab070-Exit.
011680     exit.
011690*
011700 ab072-Reset-Used.
011710     move     "N" to WS-Alt-Used (WS-J).
011720*
011730 ab071-Pick-One-Alt.
011740     move     zero to WS-Alt-Best-Idx.
011750     perform  ab073-Scan-For-Alt
011760              varying WS-J from 1 by 1
011770              until WS-J > WS-Pool-Count.
011780     if       WS-Alt-Best-Idx = zero
011790              go to ab071-Exit.
011800     add      1 to Alt-Count.
011810     move     "Y" to WS-Alt-Used (WS-Alt-Best-Idx).
011820     move Pl-Item-Count (WS-Alt-Best-Idx) to Alt-Item-Count
011830                  (Alt-Count).
011840     move Pl-Item-Name (WS-Alt-Best-Idx 1) to Alt-Items (Alt-Count
011850                  1).
011860     move Pl-Item-Serv (WS-Alt-Best-Idx 1) to Alt-Item-Servings
011870                  (Alt-Count 1).
011880     move Pl-Item-Name (WS-Alt-Best-Idx 2) to Alt-Items (Alt-Count
011890                  2).
011900     move Pl-Item-Serv (WS-Alt-Best-Idx 2) to Alt-Item-Servings
011910                  (Alt-Count 2).
011920     move Pl-Item-Name (WS-Alt-Best-Idx 3) to Alt-Items (Alt-Count
011930                  3).
011940     move Pl-Item-Serv (WS-Alt-Best-Idx 3) to Alt-Item-Servings
011950                  (Alt-Count 3).
011960     move Pl-Item-Name (WS-Alt-Best-Idx 4) to Alt-Items (Alt-Count
011970                  4).
011980     move Pl-Item-Serv (WS-Alt-Best-Idx 4) to Alt-Item-Servings
011990                  (Alt-Count 4).
012000     move Pl-Cal (WS-Alt-Best-Idx) to Alt-Tot-Cal (Alt-Count).
012010     move Pl-Pro (WS-Alt-Best-Idx) to Alt-Tot-Pro (Alt-Count).
012020     move Pl-Fat (WS-Alt-Best-Idx) to Alt-Tot-Fat (Alt-Count).
012030     move Pl-Carbs (WS-Alt-Best-Idx) to Alt-Tot-Carbs (Alt-Count).
012040     move Pl-Fiber (WS-Alt-Best-Idx) to Alt-Tot-Fiber (Alt-Count).
012050     move Pl-Score (WS-Alt-Best-Idx) to Alt-Score (Alt-Count).
012060 ab071-Exit.
012070     exit.
012080*
012090 ab073-Scan-For-Alt.
012100     if       WS-Alt-Used (WS-J) = "N"
012110              compute WS-Delta-Pro =
012120                      Pl-Pro (WS-J) - Pl-Pro (WS-Best-Idx)
012130              if      WS-Delta-Pro < zero
012140                      compute WS-Delta-Pro = zero - WS-Delta-Pro
012150              end-if
012160              if      WS-Delta-Pro <= Pm-Alt-Window-G
012170                  and (WS-Alt-Best-Idx = zero
012180                       or Pl-Score (WS-J) < WS-Alt-Best-Score)
012190                      move WS-J to WS-Alt-Best-Idx
012200                      move Pl-Score (WS-J) to WS-Alt-Best-Score
012210              end-if
012220     end-if.
012230*
012240 ab080-Write-Result.
012250     move     Req-Id to Res-Req-Id.
012260     if       WS-Best-Idx = zero
012270              move "N" to Res-Status
012280              move zero to Res-Item-Count
012290              move zero to Res-Tot-Cal Res-Tot-Pro Res-Tot-Fat
012300                           Res-Tot-Carbs Res-Tot-Fiber Res-Score
012310              add  1 to CT-No-Meal-Count
012320     else
012330              move "F" to Res-Status
012340              move Pl-Item-Count (WS-Best-Idx) to Res-Item-Count
012350              move Pl-Item-Name (WS-Best-Idx 1) to Res-Item-Name
012360                           (1)
012370              move Pl-Item-Serv (WS-Best-Idx 1) to
012380                           Res-Item-Servings (1)
012390              move Pl-Item-Name (WS-Best-Idx 2) to Res-Item-Name
012400                           (2)
012410              move Pl-Item-Serv (WS-Best-Idx 2) to
012420                           Res-Item-Servings (2)
012430              move Pl-Item-Name (WS-Best-Idx 3) to Res-Item-Name
012440                           (3)
012450              move Pl-Item-Serv (WS-Best-Idx 3) to
012460                           Res-Item-Servings (3)
012470              move Pl-Item-Name (WS-Best-Idx 4) to Res-Item-Name
012480                           (4)
012490              move Pl-Item-Serv (WS-Best-Idx 4) to
012500                           Res-Item-Servings (4)
012510              move Pl-Cal   (WS-Best-Idx) to Res-Tot-Cal
012520              move Pl-Pro   (WS-Best-Idx) to Res-Tot-Pro
012530              move Pl-Fat   (WS-Best-Idx) to Res-Tot-Fat
012540              move Pl-Carbs (WS-Best-Idx) to Res-Tot-Carbs
012550              move Pl-Fiber (WS-Best-Idx) to Res-Tot-Fiber
012560              move Pl-Score (WS-Best-Idx) to Res-Score
012570              add  1 to CT-Meals-Found
012580              add  Res-Tot-Cal to CT-Grand-Cal
012590              add  Res-Tot-Pro to CT-Grand-Pro
012600     end-if.
012610     write    MR-Result-Record.
012620 ab080-Exit.
012630     exit.
012640*
012650 ac100-Print-Meal-Report.
012660     move     spaces to WS-Print-Line.
012670     move     "Request:    " to Hd-Label.
012680     move     Req-Id to Hd-Req-Id.
012690     move     "Cal goal:" to Hd-Cal-Lbl.
012700     move     Req-Cal-Goal to Hd-Cal-Goal.
012710     move     "Pro goal:" to Hd-Pro-Lbl.
012720     move     Req-Pro-Goal to Hd-Pro-Goal.
012730     move     spaces to Hd-Filters.
012740     string   "Vegan=" Req-Vegan " Allergen=" Req-Allergen
012750              delimited by size into Hd-Filters.
012760     if       WS-First-Line = "Y"
012770              write MR-Print-Line from WS-Print-Line
012780                    after advancing TOP-OF-FORM
012790              move "N" to WS-First-Line
012800     else
012810              write MR-Print-Line from WS-Print-Line
012820                    after advancing 2 lines
012830     end-if.
012840     if       Res-Status = "N"
012850              move spaces to WS-Print-Line
012860              move "  *** no meal found within the catalog ***"
012870                   to WS-Print-Line (3:44)
012880              write MR-Print-Line from WS-Print-Line
012890              go to ac100rpt-Exit.
012900     perform  ac101-Print-Items.
012910     perform  ac102-Print-Totals.
012920     perform  ac103-Print-Bars.
012930     perform  ac105-Print-Option
012940              varying WS-K from 1 by 1
012950              until WS-K > Alt-Count.
012960 ac100rpt-Exit.
012970     exit.
012980*
012990 ac101-Print-Items.
013000     perform  ac101a-Print-One-Item
013010              varying WS-K from 1 by 1
013020              until WS-K > Res-Item-Count.
013030*
013040 ac101a-Print-One-Item.
013050     move     spaces to WS-Print-Line.
013060     move     Res-Item-Servings (WS-K) to Dt-Qty.
013070     move     Res-Item-Name (WS-K) to Dt-Name.
013080     move     Res-Item-Name (WS-K) to WS-Print-Lookup-Name.
013090     perform  ac190-Find-Serving thru ac190-Exit.
013100     move     WS-Print-Serving-Out to Dt-Serving.
013110     write    MR-Print-Line from WS-Print-Line.
013120*
013130 ac102-Print-Totals.
013140     move     spaces to WS-Print-Line.
013150     compute  WS-Det-Cal-N rounded = Res-Tot-Cal.
013160     move     WS-Det-Cal-N to Dt-Cal.
013170     move     Res-Tot-Pro to Dt-Pro.
013180     move     Res-Tot-Fat to Dt-Fat.
013190     move     Res-Tot-Carbs to Dt-Carbs.
013200     move     Res-Tot-Fiber to Dt-Fiber.
013210     move     "Totals      " to Dt-Name (1:12).
013220     write    MR-Print-Line from WS-Print-Line.
013230*
013240 ac103-Print-Bars.
013250     move     spaces to WS-Print-Line.
013260     move     "Calories:   " to Br-Label.
013270     move     zero to WS-Bar-Fill.
013280     if       Req-Cal-Goal not = zero
013290              compute WS-Bar-Ratio = Res-Tot-Cal / Req-Cal-Goal
013300              if      WS-Bar-Ratio > 1
013310                      move 1 to WS-Bar-Ratio
013320              end-if
013330              compute WS-Bar-Fill rounded = WS-Bar-Ratio * 30
013340     end-if.
013350     move     spaces to Br-Bar.
013360     perform  ac106-Fill-Bar
013370              varying WS-Bar-Idx from 1 by 1
013380              until WS-Bar-Idx > 30.
013390     compute  WS-Det-Cal-N rounded = Res-Tot-Cal.
013400     move     WS-Det-Cal-N to Br-Value.
013410     move     "/" to Br-Slash.
013420     move     Req-Cal-Goal to Br-Goal.
013430     write    MR-Print-Line from WS-Print-Line.
013440     move     spaces to WS-Print-Line.
013450     move     "Protein:    " to Br-Label.
013460     move     zero to WS-Bar-Fill.
013470     if       Req-Pro-Goal not = zero
013480              compute WS-Bar-Ratio = Res-Tot-Pro / Req-Pro-Goal
013490              if      WS-Bar-Ratio > 1
013500                      move 1 to WS-Bar-Ratio
013510              end-if
013520              compute WS-Bar-Fill rounded = WS-Bar-Ratio * 30
013530     end-if.
013540     move     spaces to Br-Bar.
013550     perform  ac106-Fill-Bar
013560              varying WS-Bar-Idx from 1 by 1
013570              until WS-Bar-Idx > 30.
013580     move     Res-Tot-Pro to Br-Value.
013590     move     "/" to Br-Slash.
013600     move     Req-Pro-Goal to Br-Goal.
013610     write    MR-Print-Line from WS-Print-Line.
013620*
013630 ac106-Fill-Bar.
013640     if       WS-Bar-Idx <= WS-Bar-Fill
013650              move "#" to Br-Bar (WS-Bar-Idx:1)
013660     else
013670              move "-" to Br-Bar (WS-Bar-Idx:1).
013680*
013690 ac105-Print-Option.
013700     move     spaces to WS-Print-Line.
013710     move     "Option" to WS-Print-Line (3:6).
013720     move     WS-K to WS-Print-Line (10:1).
013730     move     ":" to WS-Print-Line (11:1).
013740     write    MR-Print-Line from WS-Print-Line.
013750     perform  ac105a-Print-Option-Item
013760              varying WS-J from 1 by 1
013770              until WS-J > Alt-Item-Count (WS-K).
013780*
013790 ac105a-Print-Option-Item.
013800     move     spaces to WS-Print-Line.
013810     move     Alt-Item-Servings (WS-K WS-J) to Dt-Qty.
013820     move     Alt-Items (WS-K WS-J) to Dt-Name.
013830     move     Alt-Items (WS-K WS-J) to WS-Print-Lookup-Name.
013840     perform  ac190-Find-Serving thru ac190-Exit.
013850     move     WS-Print-Serving-Out to Dt-Serving.
013860     write    MR-Print-Line from WS-Print-Line.
013870*
013880 ac190-Find-Serving.
013890*
013900*  Shared catalog-by-name lookup for the print paragraphs above -
013910*  its own scan index so it never disturbs the caller's.
013920*
013930     move     spaces to WS-Print-Serving-Out.
013940     move     "N" to WS-Print-Found.
013950     perform  ac191-Scan-Catalog-Row
013960              varying WS-Print-Scan-Idx from 1 by 1
013970              until WS-Print-Scan-Idx > WS-Catalog-Count
013980                 or WS-Print-Found = "Y".
013990 ac190-Exit.
014000     exit.
014010*
014020 ac191-Scan-Catalog-Row.
014030     if       Cat-Name (WS-Print-Scan-Idx) = WS-Print-Lookup-Name
014040              move Cat-Serving (WS-Print-Scan-Idx) to
014050                           WS-Print-Serving-Out
014060              move "Y" to WS-Print-Found.
014070*
014080 ac100-Print-Control-Totals.
014090     move     spaces to WS-Print-Line.
014100     write MR-Print-Line from WS-Print-Line after advancing 2
014110                  lines.
014120     move     spaces to WS-Print-Line.
014130     move     "Requests read        :" to WS-Print-Line (1:23).
014140     move     CT-Requests-Read to WS-Print-Line (25:6).
014150     write    MR-Print-Line from WS-Print-Line.
014160     move     spaces to WS-Print-Line.
014170     move     "Meals found          :" to WS-Print-Line (1:23).
014180     move     CT-Meals-Found to WS-Print-Line (25:6).
014190     write    MR-Print-Line from WS-Print-Line.
014200     move     spaces to WS-Print-Line.
014210     move     "No meal found        :" to WS-Print-Line (1:23).
014220     move     CT-No-Meal-Count to WS-Print-Line (25:6).
014230     write    MR-Print-Line from WS-Print-Line.
014240 ac100-Exit.
014250     exit.
014260*
014270
