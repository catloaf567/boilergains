000100*  *******************************************
000110*                                            *
000120*    Working Storage For Engine Tunables     *
000130*       (Meal Search / Demographics)         *
000140*  *******************************************
000150*    File size n/a - working storage only, no tape.
000160*  
000170*   06/02/26 nwt - Created - just the handful of tunables
000180*                  the search and demographics engines
000190*                  need, tolerance bands through page
000200*                  geometry, nothing else.
000210*   13/02/26 nwt - Added Pm-Shortlist-Tol/Max-Items for the
000220*                  3-item/0.07 shortlist mode - dropped again
000230*                  18/02/26, no REQUEST-RECORD field ever
000240*                  selects shortlist mode in the batch run,
000250*                  that is the interactive dialog's job and
000260*                  the dialog is not ours to carry.
000270*
000280 01  PM-Search-Params.
000290     03  Pm-Tolerance-Bands     pic 9v99  comp-3 occurs 3.
000300*                                  def  .10  .20  .30
000310     03  Pm-Top-K               pic 99    comp value 10.
000320     03  Pm-Max-Combo-Size      pic 9     comp value 4.
000330     03  Pm-Default-Serv-Cap    pic 9     comp value 3.
000340     03  Pm-Hi-Protein-Serv-Cap pic 9     comp value 1.
000350     03  Pm-Hi-Protein-Cutoff   pic 99v9  comp-3 value 20.0.
000360     03  Pm-Pairing-Kcal-Floor  pic 999v9 comp-3 value 400.0.
000370     03  Pm-Alt-Window-G        pic 99v9  comp-3 value 10.0.
000380     03  Pm-Max-Alternatives    pic 9     comp value 5.
000390     03  filler                 pic x(12).
000400*
000410*   18/02/26 nwt - 1.0.01 Dropped the Pm-Act-Code-A/B flag bytes -
000420*                  named fields below carry the VALUEs straight
000430*                  off the spec sheet, index order is S L M V X,
000440*                  Pm-Demographic-Params-Tbl gives Ntdemog the
000450*                  occurs view for a table lookup by Dem-Activity.
000460*
000470 01  PM-Demographic-Params.
000480     03  Pm-Act-Mult-S          pic 9v999  comp-3 value 1.200.
000490     03  Pm-Act-Mult-L          pic 9v999  comp-3 value 1.375.
000500     03  Pm-Act-Mult-M          pic 9v999  comp-3 value 1.550.
000510     03  Pm-Act-Mult-V          pic 9v999  comp-3 value 1.725.
000520     03  Pm-Act-Mult-X          pic 9v999  comp-3 value 1.900.
000530     03  Pm-Prot-Factor-S       pic 9v9    comp-3 value 1.1.
000540     03  Pm-Prot-Factor-L       pic 9v9    comp-3 value 1.3.
000550     03  Pm-Prot-Factor-M       pic 9v9    comp-3 value 1.5.
000560     03  Pm-Prot-Factor-V       pic 9v9    comp-3 value 1.7.
000570     03  Pm-Prot-Factor-X       pic 9v9    comp-3 value 1.9.
000580     03  Pm-Min-Daily-Calories  pic 9(5)v9 comp-3 value 1200.0.
000590     03  Pm-Min-Daily-Protein   pic 999v9  comp-3 value 45.0.
000600     03  Pm-Age60-Floor         pic 9v9    comp-3 value 1.3.
000610     03  filler                 pic x(6).
000620 01  PM-Demographic-Params-Tbl redefines PM-Demographic-Params.
000630     03  Pm-Act-Mult-A          pic 9v999  comp-3 occurs 5.
000640     03  Pm-Prot-Factor-B       pic 9v9    comp-3 occurs 5.
000650     03  filler                 pic x(15).
000660*
000670 01  PM-Print-Params.
000680     03  Pm-Page-Width-L        pic 999   comp value 132.
000690     03  Pm-Page-Lines          pic 99    comp value 58.
000700     03  filler                 pic x(2).
000710*  
