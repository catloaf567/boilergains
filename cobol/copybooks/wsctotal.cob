000100*  **************************************************
000110*                                                   *
000120*     Working Storage For Control Totals           *
000130*     Shared by ntmeal and ntdemog end of job       *
000140*                                                   *
000150*  **************************************************
000160*   256 bytes written but only a few fields used so
000170*   far - filler kept for growth per house habit,
000180*   same as the old GL final record used to do.
000190*  
000200*   07/02/26 nwt - Created from the old GL final
000210*                  account record shape.
000220*  
000230 01  CT-Control-Totals.
000240     03  CT-Requests-Read       pic 9(6)  comp.
000250     03  CT-Meals-Found         pic 9(6)  comp.
000260     03  CT-No-Meal-Count       pic 9(6)  comp.
000270     03  CT-Grand-Cal           pic 9(9)v9   comp-3.
000280     03  CT-Grand-Pro           pic 9(8)v9   comp-3.
000290     03  CT-Dem-Processed       pic 9(6)  comp.
000300     03  CT-Dem-In-Error        pic 9(6)  comp.
000310     03  filler                 pic x(220).
000320*  
