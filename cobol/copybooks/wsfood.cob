000100*  *******************************************
000110*                                            *
000120*    Record Definition For Food Catalog      *
000130*             Item - Tape Layout              *
000140*       Uses Food-Name as key (unique)       *
000150*  *******************************************
000160*    File size 112 bytes - line sequential text tape.
000170*  
000180*   THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*  
000200*   05/02/26 nwt - Created.
000210*   11/02/26 nwt - Food-Allergens widened to x(40) to
000220*                  match REQ-ALLERGEN substring rule.
000230*   14/02/26 nwt - Padded record to 112 w/ trailing filler
000240*                  per the tape layout handed to us.
000250*  
000260 01  FD-Food-Record.
000270     03  Food-Name             pic x(30).
000280     03  Food-Cal              pic 9(4)v9.
000290     03  Food-Protein          pic 9(3)v9.
000300     03  Food-Carbs            pic 9(3)v9.
000310     03  Food-Fat              pic 9(3)v9.
000320     03  Food-Fiber            pic 9(3)v9.
000330     03  Food-Serving          pic x(15).
000340     03  Food-Vegan            pic x.
000350*  Y=vegan else not
000360     03  Food-Allergens        pic x(40).
000370*  lc free text
000380     03  filler                pic x(5).
000390*  
