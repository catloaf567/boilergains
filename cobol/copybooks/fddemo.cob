000100*  
000110*    FD For Demographics File - 19 byte records
000120*
000130*   07/02/26 nwt - Created.
000140*
000150 fd  DG-Demographics-File
000160     record contains 19 characters.
000170     copy "wsdemog.cob".
000180*  
