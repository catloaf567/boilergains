000100*  
000110*    Select For Meal Request File - Line Sequential
000120*  
000130*   07/02/26 nwt - Created.
000140*  
000150     select FD-Requests-File assign to "REQUESTS"
000160                           organization is line sequential
000170                           file status  is FD-Requests-Status.
000180*  
