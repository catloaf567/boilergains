000100*  
000110*    Select For Demographics File - Line Sequential
000120*  
000130*   07/02/26 nwt - Created.
000140*  
000150     select DG-Demographics-File assign to "DEMOGRAPHICS"
000160                           organization is line sequential
000170                           file status  is DG-Demographics-Status.
000180*  
