000100*  
000110*    Select For Food Catalog File - Line Sequential
000120*  
000130*   07/02/26 nwt - Created.
000140*  
000150     select FD-Foods-File  assign to "FOODS"
000160                           organization is line sequential
000170                           file status  is FD-Foods-Status.
000180*  
