000100*  
000110*    Select For Nutrition Needs Output File - Line Sequential
000120*  
000130*   07/02/26 nwt - Created.
000140*  
000150     select DG-Needs-File   assign to "NEEDS"
000160                           organization is line sequential
000170                           file status  is DG-Needs-Status.
000180*  
