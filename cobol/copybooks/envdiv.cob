000100*  **************************************************
000110*                                                   *
000120*     Common Environment Division Entries          *
000130*     Used by all NT (Nutrition Tray) programs      *
000140*                                                   *
000150*  **************************************************
000160*   Supplies Source/Object-Computer only - each
000170*   calling program adds its own Special-Names
000180*   (eg printer channel, CRT status) as needed.
000190*  
000200*   05/02/26 nwt - Created for NT meal/demographics
000210*                  subsystem, same Source/Object-Computer
000220*                  habit as the rest of the shop's batch suite.
000230*
000240 configuration           section.
000250 source-computer.        NT-HOST.
000260 object-computer.        NT-HOST.
000270*  
