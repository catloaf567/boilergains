000100*  
000110*    FD For Meal Report Print File - 132 col
000120*  
000130*   07/02/26 nwt - Created.
000140*  
000150 fd  MR-Print-File
000160     record contains 132 characters.
000170 01  MR-Print-Line               pic x(132).
000180*  
