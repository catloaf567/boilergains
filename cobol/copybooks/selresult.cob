000100*  
000110*    Select For Meal Result Output File - Line Sequential
000120*  
000130*   07/02/26 nwt - Created.
000140*  
000150     select MR-Results-File assign to "RESULTS"
000160                           organization is line sequential
000170                           file status  is MR-Results-Status.
000180*  
