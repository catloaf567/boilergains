000100*  **************************************************
000110*                                                   *
000120*     Shared Working Storage - Scan & Lower-Case     *
000130*     Copied into every NT program                  *
000140*                                                   *
000150*  **************************************************
000160*   No intrinsic FUNCTIONs used anywhere in NT - this
000170*   block gives every program the same hand rolled
000180*   substring-scan work area, fed by INSPECT CONVERTING
000190*   for case folding, so they all compare text the same way.
000200*   Rounding is done with the standard ROUNDED phrase on
000210*   COMPUTE, no separate work area needed for that.
000220*  
000230*   07/02/26 nwt - Created.
000240*   09/02/26 nwt - Dropped the spare rounding block, never
000250*                  used - COMPUTE ROUNDED covers it.
000260*   16/02/26 nwt - Added Fn-Scan-Measure-Idx/Fn-Scan-Max-Pos,
000270*                  the scan now keeps its own scratch index
000280*                  entirely - a caller's own Perform ...
000290*                  Varying index was getting walked on when
000300*                  it shared a general work field with the
000310*                  scan paragraphs.
000320*  
000330 01  FN-Scan-Fields.
000340     03  Fn-Scan-Haystack       pic x(60).
000350     03  Fn-Scan-Haystack-Len   pic 99   comp.
000360     03  Fn-Scan-Needle         pic x(15).
000370     03  Fn-Scan-Needle-Len     pic 99   comp.
000380     03  Fn-Scan-Pos            pic 99   comp.
000390     03  Fn-Scan-Measure-Idx    pic 99   comp.
000400     03  Fn-Scan-Max-Pos        pic 99   comp.
000410     03  Fn-Scan-Found          pic x.
000420*                                  Y/N - found or not.
000430     03  filler                 pic x(4).
000440*  
000450 01  FN-Lower-Fields.
000460     03  Fn-Lower-In            pic x(60).
000470     03  Fn-Lower-Out           pic x(60).
000480     03  Fn-Lower-Idx           pic 99   comp.
000490     03  filler                 pic x(4).
000500*  
