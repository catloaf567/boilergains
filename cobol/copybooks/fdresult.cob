000100*  
000110*    FD For Meal Result Output File
000120*  
000130*   07/02/26 nwt - Created.
000140*  
000150 fd  MR-Results-File
000160     record contains 170 characters.
000170     copy "wsresult.cob".
000180*  
