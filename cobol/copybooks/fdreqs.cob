000100*  
000110*    FD For Meal Request File - 69 byte records
000120*
000130*   07/02/26 nwt - Created.
000140*
000150 fd  FD-Requests-File
000160     record contains 69 characters.
000170     copy "wsreqst.cob".
000180*  
