000100*  
000110*    Select For Demographics Report Print File - Line Seq
000120*  
000130*   07/02/26 nwt - Created.
000140*  
000150     select DG-Print-File  assign to "DEMORPT"
000160                           organization is line sequential
000170                           file status  is DG-Print-Status.
000180*  
