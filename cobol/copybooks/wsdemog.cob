000100*  *******************************************
000110*                                            *
000120*    Record Definition For Demographics      *
000130*             File                           *
000140*       Uses Dem-Id as key                   *
000150*  *******************************************
000160*    File size 19 bytes.
000170*
000180*   05/02/26 nwt - Created.
000190*   18/02/26 nwt - 1.0.04 Tried widening this to 20 bytes for
000200*                  a spare filler byte - reverted, the 19 byte
000210*                  tape spec is fixed by the feed from the
000220*                  enrollment kiosk and is not ours to amend.
000230 01  DG-Demographic-Record.
000240     03  Dem-Id                pic x(6).
000250     03  Dem-Age               pic 9(3).
000260     03  Dem-Weight-Kg         pic 9(3)v9.
000270     03  Dem-Height-Cm         pic 9(3)v9.
000280     03  Dem-Gender            pic x.
000290*  M F N U
000300     03  Dem-Activity          pic x.
000310*  S L M V X
000320*
000330*   Record is full to the byte per the 19 byte tape spec -
000340*   no slack left for a pad, see work-fields group below.
000350*
000360 01  DG-Demographic-Work-Fields.
000370     03  Dem-Valid             pic x.
000380*  Y/N passed edits
000390     03  Dem-Gender-Offset     pic s9(3)v9 comp-3.
000400     03  Dem-Activity-Mult     pic 9v999   comp-3.
000410     03  filler                pic x(6).
000420*  
