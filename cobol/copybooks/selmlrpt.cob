000100*  
000110*    Select For Meal Report Print File - Line Sequential
000120*  
000130*   07/02/26 nwt - Created.
000140*  
000150     select MR-Print-File  assign to "MEALRPT"
000160                           organization is line sequential
000170                           file status  is MR-Print-Status.
000180*  
