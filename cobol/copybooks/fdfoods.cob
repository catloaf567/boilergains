000100*  
000110*    FD For Food Catalog File - 112 byte records
000120*  
000130*   07/02/26 nwt - Created.
000140*  
000150 fd  FD-Foods-File
000160     record contains 112 characters.
000170     copy "wsfood.cob".
000180*  
