000100*  *******************************************
000110*                                            *
000120*    Record Definition For Meal Result File  *
000130*                                            *
000140*       Uses Res-Req-Id as key               *
000150*  *******************************************
000160*    File size 170 bytes.
000170*  
000180*   05/02/26 nwt - Created.
000190*   13/02/26 nwt - Res-Items widened to occurs 4 to
000200*                  match the r = 1..4 search width.
000210*  
000220 01  MR-Result-Record.
000230     03  Res-Req-Id            pic x(6).
000240     03  Res-Status            pic x.
000250*  F found, N none
000260     03  Res-Item-Count        pic 9.
000270     03  Res-Items             occurs 4.
000280         05  Res-Item-Name     pic x(30).
000290         05  Res-Item-Servings pic 9.
000300     03  Res-Tot-Cal           pic 9(5)v9.
000310     03  Res-Tot-Pro           pic 9(4)v9.
000320     03  Res-Tot-Fat           pic 9(4)v9.
000330     03  Res-Tot-Carbs         pic 9(4)v9.
000340     03  Res-Tot-Fiber         pic 9(4)v9.
000350     03  Res-Tol-Used          pic 9v99.
000360     03  Res-Score             pic 9v9(4).
000370     03  filler                pic x(4).
000380*  
000390*   Alternatives header/block - one per chosen meal,
000400*   up to 5 further candidate entries - kept as a
000410*   separate group the same way Chk-Hdr rides beside
000420*   Chk-Record, not written to MR-Result tape itself.
000430*  
000440 01  MR-Alternative-Block.
000450     03  Alt-Count             pic 9 comp.
000460     03  Alt-Entry             occurs 5.
000470         05  Alt-Item-Count    pic 9.
000480         05  Alt-Items         occurs 4.
000490             07  Alt-Item-Name     pic x(30).
000500             07  Alt-Item-Servings pic 9.
000510         05  Alt-Tot-Cal       pic 9(5)v9   comp-3.
000520         05  Alt-Tot-Pro       pic 9(4)v9   comp-3.
000530         05  Alt-Tot-Fat       pic 9(4)v9   comp-3.
000540         05  Alt-Tot-Carbs     pic 9(4)v9   comp-3.
000550         05  Alt-Tot-Fiber     pic 9(4)v9   comp-3.
000560         05  Alt-Score         pic 9v9(4)   comp-3.
000570     03  filler                pic x(8).
000580*  
