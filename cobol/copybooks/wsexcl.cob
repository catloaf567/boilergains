000100*  *******************************************
000110*                                            *
000120*    Record-Definition For Exclusion Token   *
000130*             Map Table                      *
000140*                                            *
000150*       In-line table, 10 categories loaded  *
000160*       by Ab000-Init-Rules at start of run  *
000170*  *******************************************
000180*    File size 94 bytes per entry.
000190*
000200*   THESE ENTRIES WILL NEED CHANGING IF THE
000210*   MENU ADDS A NEW EXCLUSION CATEGORY
000220*
000230*   06/02/26 nwt - Created.
000240*   15/02/26 nwt - Added the egg category, missed off
000250*                  the first cut of this table.
000260*
000270 01  EX-Exclusion-Table.
000280     03  EX-Excl-Entry              occurs 10.
000290         05  EX-Excl-Category       pic x(10).
000300         05  EX-Excl-Tokens         occurs 7.
000310             07  EX-Excl-Token      pic x(12).
000320     03  filler                     pic x(6).
000330*
000340 01  EX-Exclusion-Counters.
000350     03  EX-Excl-Count              pic 99   comp value 10.
000360     03  EX-Cat-Idx                 pic 99   comp.
000370     03  EX-Tok-Idx                 pic 9    comp.
000380     03  filler                     pic x(2).
000390*  
