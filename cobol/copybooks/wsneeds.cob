000100*  *******************************************
000110*                                            *
000120*    Record Definition For Nutrition Needs   *
000130*         (Demographics Engine Output)       *
000140*       Uses Nut-Id as key                   *
000150*  *******************************************
000160*    File size 42 bytes.
000170*  
000180*   05/02/26 nwt - Created.
000190*   12/02/26 nwt - Added Nut-Meal-Cal/Pro per-meal
000200*                  thirds, used by ntmeal as default
000210*                  goals when a request goal is zero.
000220*  
000230 01  DG-Needs-Record.
000240     03  Nut-Id                pic x(6).
000250     03  Nut-Bmr               pic 9(4).
000260     03  Nut-Calories          pic 9(4).
000270     03  Nut-Protein-G         pic 9(3)v9.
000280     03  Nut-Carbs-G           pic 9(3)v9.
000290     03  Nut-Fat-G             pic 9(3)v9.
000300     03  Nut-Fiber-G           pic 9(3)v9.
000310     03  Nut-Meal-Cal          pic 9(4).
000320     03  Nut-Meal-Pro          pic 9(3)v9.
000330     03  filler                pic x(4).
000340*  
000350*   Working accumulators used while a person's plan is
000360*   being built - QTD/YTD habit reused for the unrounded
000370*   daily figures ahead of commercial rounding.
000380*  
000390 01  DG-Needs-Work-Fields.
000400     03  Wk-Bmr                pic s9(6)v99  comp-3.
000410     03  Wk-Tdee               pic s9(6)v99  comp-3.
000420     03  Wk-Protein            pic s9(5)v99  comp-3.
000430     03  Wk-Carbs              pic s9(5)v99  comp-3.
000440     03  Wk-Fat                pic s9(5)v99  comp-3.
000450     03  Wk-Fiber              pic s9(5)v99  comp-3.
000460     03  Wk-Recommended.
000470         05  Wk-Rec-Bmr        pic s9(6)v99  comp-3.
000480         05  Wk-Rec-Calories   pic s9(6)v99  comp-3.
000490         05  Wk-Rec-Protein    pic s9(5)v99  comp-3.
000500     03  filler                pic x(4).
000510*  
