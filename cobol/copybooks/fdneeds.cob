000100*  
000110*    FD For Nutrition Needs Output File
000120*  
000130*   07/02/26 nwt - Created.
000140*  
000150 fd  DG-Needs-File
000160     record contains 42 characters.
000170     copy "wsneeds.cob".
000180*  
