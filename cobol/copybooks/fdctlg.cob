000100*
000110*    FD For Catalog Listing Print File - 132 col
000120*       Report Writer controlled - see Ls-Catalog-Report
000130*       in ntlist.cbl Report Section.
000140*
000150*   07/02/26 nwt - Created.
000160*   17/02/26 nwt - Switched to Report Writer, was a bare
000170*                  print record, listing now needs page
000180*                  headings/control breaks per macro.
000190*
000200 fd  LS-Print-File
000210     report is Ls-Catalog-Report.
000220*
