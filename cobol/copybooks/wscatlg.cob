000100*  *******************************************
000110*                                            *
000120*    Working Storage For The In-Memory       *
000130*       Food Catalog Table (OCCURS)          *
000140*                                            *
000150*       No indexed access needed - catalog   *
000160*       is small, loaded whole, searched     *
000170*       linearly or via SEARCH.              *
000180*  *******************************************
000190*  
000200*   09/02/26 nwt - Created.
000210*   13/02/26 nwt - Added Cat-Density & Cat-Eligible for
000220*                  the rank/filter steps - not on tape.
000230*  
000240 01  WS-Food-Catalog-Table.
000250     03  WS-Catalog-Count       pic 9(3)    comp.
000260     03  WS-Catalog-Row         occurs 200.
000270         05  Cat-Name           pic x(30).
000280         05  Cat-Cal            pic 9(4)v9    comp-3.
000290         05  Cat-Protein        pic 9(3)v9    comp-3.
000300         05  Cat-Carbs          pic 9(3)v9    comp-3.
000310         05  Cat-Fat            pic 9(3)v9    comp-3.
000320         05  Cat-Fiber          pic 9(3)v9    comp-3.
000330         05  Cat-Serving        pic x(15).
000340         05  Cat-Vegan          pic x.
000350         05  Cat-Allergens      pic x(40).
000360         05  Cat-Lower-Name     pic x(30).
000370         05  Cat-Lower-Allerg   pic x(40).
000380         05  Cat-Density        pic 9(3)v9(4) comp-3.
000390         05  Cat-Eligible       pic x.
000400*  Y/N survives filt
000410         05  Cat-Serv-Cap       pic 9         comp.
000420     03  filler                 pic x(8).
000430*  
000440*   Parallel index table - holds the row numbers of the
000450*   Top-K eligible items in descending density order,
000460*   built by Ab040-Rank-By-Density.
000470*  
000480 01  WS-Ranked-Table.
000490     03  WS-Ranked-Count        pic 99  comp.
000500     03  WS-Ranked-Row          pic 9(3) comp occurs 10.
000510     03  filler                 pic x(4).
000520*  
