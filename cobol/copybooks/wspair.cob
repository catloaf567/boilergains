000100*  *******************************************
000110*                                            *
000120*    Record-Definition For Pairing Rule      *
000130*             Table                          *
000140*                                            *
000150*       In-line table, 18 entries loaded     *
000160*       by Ab000-Init-Rules at start of run  *
000170*  *******************************************
000180*    File size 60 bytes per entry.
000190*  
000200*   THESE ENTRIES WILL NEED CHANGING IF THE
000210*   MENU ADDS A NEW KEYED ITEM
000220*  
000230*   06/02/26 nwt - Created.
000240*  
000250 01  PR-Pairing-Table.
000260     03  PR-Pairing-Entry                  occurs 18.
000270         05  PR-Pair-Key            pic x(12).
000280         05  PR-Pair-Companions     occurs 4.
000290             07  PR-Pair-Companion  pic x(12).
000300     03  filler                     pic x(4).
000310*  
000320 01  PR-Pairing-Counters.
000330     03  PR-Pairing-Count           pic 99    comp value 18.
000340     03  PR-Pair-Idx                pic 99    comp.
000350     03  PR-Comp-Idx                pic 9     comp.
000360     03  filler                     pic x(2).
000370*  
