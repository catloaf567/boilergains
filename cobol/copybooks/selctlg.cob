000100*  
000110*    Select For Catalog Listing Print File - Line Seq
000120*  
000130*   07/02/26 nwt - Created.
000140*  
000150     select LS-Print-File  assign to "CATLIST"
000160                           organization is line sequential
000170                           file status  is LS-Print-Status.
000180*  
