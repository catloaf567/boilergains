000100*  *******************************************
000110*                                            *
000120*    Record Definition For Meal Request      *
000130*             Transactions File              *
000140*       Uses Req-Id as key                   *
000150*  *******************************************
000160*    File size 69 bytes.
000170*
000180*   05/02/26 nwt - Created.
000190*   10/02/26 nwt - Req-Exclusions widened to x(40)
000200*                  to hold a full comma list.
000210*   18/02/26 nwt - 1.0.03 Tried widening this to 70 bytes for
000220*                  a spare filler byte - reverted, the 69 byte
000230*                  tape spec is fixed by the feed from the
000240*                  request kiosk and is not ours to amend.
000250 01  FD-Request-Record.
000260     03  Req-Id                pic x(6).
000270     03  Req-Cal-Goal          pic 9(4).
000280     03  Req-Pro-Goal          pic 9(3).
000290     03  Req-Vegan             pic x.
000300*  Y = vegan filter on
000310     03  Req-Allergen          pic x(15).
000320     03  Req-Exclusions        pic x(40).
000330*
000340*    Record is full to the byte per the 69 byte tape spec -
000350*    no slack left for a pad, see work-fields group below.
000360*
000370 01  FD-Request-Work-Fields.
000380     03  Req-Excl-Count        pic 9(2) comp.
000390     03  Req-Excl-Tokens       pic x(12) occurs 20.
000400     03  filler                pic x(4).
000410*  
